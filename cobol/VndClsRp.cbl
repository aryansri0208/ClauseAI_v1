000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VndClsRp.
000300 AUTHOR.        R L HALVORSEN.
000400 INSTALLATION.  STATE OFFICE OF TECHNOLOGY PROCUREMENT - DPC.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  VNDCLSRP  --  VENDOR CLASSIFICATION AND BENCHMARK REPORT     *
001100*                                                                *
001200*  READS THE PROCUREMENT OFFICE'S SAAS VENDOR EXTRACT FILE,     *
001300*  SCORES EACH VENDOR AGAINST THE NINE-CATEGORY SOFTWARE        *
001400*  TAXONOMY MAINTAINED BY THIS SECTION, ASSIGNS THE VENDOR A    *
001500*  CLASSIFICATION, A CONFIDENCE FIGURE, A PRICING BENCHMARK     *
001600*  KEY, AND A RANKED LIST OF COMPETING PRODUCTS, WRITES ONE     *
001700*  RESULT RECORD PER VENDOR TO THE RESULT FILE, AND PRINTS A    *
001800*  ONE-PAGE CATEGORY SUMMARY REPORT FOR THE CONTRACTS DESK.     *
001900*****************************************************************
002000*
002100*****************************************************************
002200*                      CHANGE LOG                               *
002300*-----------------------------------------------------------------
002400* DATE       BY    REQUEST     DESCRIPTION
002500*-----------------------------------------------------------------
002600* 03/14/87   RLH   INIT-001    ORIGINAL PROGRAM.  FOUR-CATEGORY
002700*                              TAXONOMY (PAYMENTS, ANALYTICS,
002800*                              CRM, DEVTOOLS), KEYWORD SCORE ONLY.
002900* 08/02/87   RLH   CR-0114     ADDED METADATA MATCH SCORING.      RLH0114 
003000* 02/19/88   TMW   CR-0151     ADDED NEGATIVE KEYWORD PENALTY.    TMW0151 
003100* 11/09/88   TMW   CR-0203     ADDED MARKETING AUTOMATION AND     TMW0203 
003200*                              HRTECH CATEGORIES.
003300* 05/22/89   RLH   CR-0240     ADDED CYBERSECURITY AND            RLH0240 
003400*                              INFRASTRUCTURE CATEGORIES.
003500* 01/17/90   TMW   CR-0268     ADDED COLLABORATION CATEGORY.      TMW0268 
003600*                              TAXONOMY NOW AT NINE CATEGORIES.
003700* 09/30/90   RLH   CR-0305     ADDED PHRASE (MULTI-WORD) KEYWORD  RLH0305 
003800*                              MATCHING, SEPARATE FROM TOKEN
003900*                              MATCHING.
004000* 04/11/91   DMC   CR-0339     ADDED PRODUCT TAG SCORING (B4).    DMC0339 
004100* 12/03/91   DMC   CR-0388     ADDED PAYMENTS GENERIC-TOKEN       DMC0388 
004200*                              MULTIPLIER TABLE PER AUDIT FINDING.
004300* 07/26/92   RLH   CR-0455     ADDED PRICING BENCHMARK KEY LOOKUP RLH0455 
004400*                              AND DEFAULT BENCHMARK.
004500* 02/14/93   TMW   CR-0512     ADDED PRODUCT RANKING (TOP THREE)  TMW0512 
004600*                              AND ALIAS TABLE FOR CLOUD VENDORS.
004700* 10/01/93   DMC   CR-0560     REWORKED CONFIDENCE FIGURE TO      DMC0560 
004800*                              BEST-VS-SECOND-BEST RATIO PER
004900*                              CONTRACTS DESK REQUEST.
005000* 06/08/94   RLH   CR-0601     ADDED "UNKNOWN" BUCKET AND SUMMARY RLH0601 
005100*                              REPORT GRAND TOTAL LINE.
005200* 03/02/98   KLB   Y2K-0041    YEAR 2000 REVIEW.  DATE-WRITTEN    KLB0041 
005300*                              AND COMMENT DATES ARE TEXT ONLY,
005400*                              NO DATE ARITHMETIC IN THIS PGM.
005500*                              NO CHANGES REQUIRED.  SIGNED OFF.
005600* 11/19/99   KLB   Y2K-0041    FINAL Y2K SIGN-OFF, SECOND PASS.   KLB0041 
005700* 05/15/00   DMC   CR-0649     WIDENED VENDOR DESCRIPTION FIELD   DMC0649 
005800*                              TO 200 BYTES PER PROCUREMENT REQ.
005900* 02/27/06   KLB   CR-0712     DEDUP CLEANUP ON WEBSITE TOKEN SET KLB0712 
006000*                              AND TAG SET -- DOUBLE-COUNTING OF
006100*                              REPEATED TOKENS FOUND IN AUDIT.
006200*****************************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-370.
006700 OBJECT-COMPUTER.   IBM-370.
006800 SPECIAL-NAMES.
006900     C01                  IS TOP-OF-FORM
007000     CLASS ws-lower-alpha-class  IS "a" THRU "z"
007100     CLASS ws-digit-class        IS "0" THRU "9"
007200     UPSI-0 ON STATUS IS ws-rerun-switch
007210            OFF STATUS IS ws-normal-run-switch.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT OPTIONAL vendor-file ASSIGN TO VNDIN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS fs-vendor-file.
007900
008000     SELECT result-file ASSIGN TO VNDOUT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS fs-result-file.
008300
008400     SELECT report-file ASSIGN TO RPTOUT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS fs-report-file.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  vendor-file.
009100 01  vendor-rec.
009200     88  end-of-vendor-file     VALUE HIGH-VALUES.
009300     03  vnd-vendor-id              PIC X(08).
009400     03  vnd-vendor-name            PIC X(30).
009500     03  vnd-vendor-description     PIC X(200).
009600     03  vnd-vendor-product-tags    PIC X(80).
009700     03  vnd-vendor-metadata-vals   PIC X(80).
009800     03  FILLER                     PIC X(02).
009900
010000 FD  result-file.
010100 01  result-rec.
010200     03  rslt-vendor-id             PIC X(08).
010300     03  rslt-category              PIC X(20).
010400     03  rslt-confidence            PIC 9V9(04).
010500     03  rslt-benchmark-key         PIC X(34).
010600     03  rslt-top-product-1         PIC X(24).
010700     03  rslt-top-product-2         PIC X(24).
010800     03  FILLER                     PIC X(05).
010900
011000 FD  report-file.
011100 01  report-line                    PIC X(132).
011200
011300 WORKING-STORAGE SECTION.
011400*
011500*----------------------------------------------------------------
011600* FILE STATUS AND SWITCHES
011700*----------------------------------------------------------------
011800 77  fs-vendor-file             PIC 9(02)          VALUE ZEROES.
011900 77  fs-result-file             PIC 9(02)          VALUE ZEROES.
012000 77  fs-report-file             PIC 9(02)          VALUE ZEROES.
012100
012200 01  ws-program-switches.
012300     05  ws-winner-switch           PIC X(01) VALUE "N".
012400         88  ws-winner-found              VALUE "Y".
012500     05  ws-phrase-switch            PIC X(01) VALUE "N".
012600         88  ws-phrase-found               VALUE "Y".
012700     05  ws-dup-switch               PIC X(01) VALUE "N".
012800         88  ws-token-is-dup               VALUE "Y".
012900     05  ws-digit-switch             PIC X(01) VALUE "Y".
013000         88  ws-token-is-all-digit         VALUE "Y".
013100
013200 78  cte-01                     VALUE 1.
013300 78  cte-zero                   VALUE 0.
013400 78  cte-num-categories         VALUE 9.
013500 78  cte-kwd-slots              VALUE 22.
013600 78  cte-trg-slots              VALUE 6.
013700 78  cte-neg-slots              VALUE 3.
013800 78  cte-prod-slots             VALUE 3.
013900 78  cte-alias-slots            VALUE 3.
014000 78  cte-pay-generic-slots      VALUE 10.
014100
014200 01  ws-run-counters.
014300     05  ws-vendors-read            PIC 9(06)    COMP VALUE ZERO.
014400     05  ws-line-count              PIC 9(02)    COMP VALUE ZERO.
014500     05  ws-page-count              PIC 9(03)    COMP VALUE ZERO.
014600
014700*----------------------------------------------------------------
014800* B1 -- GENERIC PAYMENTS-TOKEN MULTIPLIER TABLE (CR-0388).
014900* A WEBSITE TOKEN FROM THIS LIST SCORES AT HALF WEIGHT FOR THE
015000* PAYMENTS CATEGORY BECAUSE THE WORD ALONE IS TOO COMMON TO BE
015100* A STRONG SIGNAL BY ITSELF.
015200*----------------------------------------------------------------
015300 01  ws-pay-generic-table.
015400     05  FILLER  PIC X(14) VALUE "payment".
015500     05  FILLER  PIC X(14) VALUE "payments".
015600     05  FILLER  PIC X(14) VALUE "billing".
015700     05  FILLER  PIC X(14) VALUE "checkout".
015800     05  FILLER  PIC X(14) VALUE "transaction".
015900     05  FILLER  PIC X(14) VALUE "transactions".
016000     05  FILLER  PIC X(14) VALUE "merchant".
016100     05  FILLER  PIC X(14) VALUE "card".
016200     05  FILLER  PIC X(14) VALUE "refund".
016300     05  FILLER  PIC X(14) VALUE "chargeback".
016400
016500 01  ws-pay-generic-table-red REDEFINES ws-pay-generic-table.
016600     03  ws-pay-generic-entry  OCCURS 10 TIMES
016700                               INDEXED BY idx-pay-generic
016800                               PIC X(14).
016900
017000*----------------------------------------------------------------
017100* CLASSIFICATION TAXONOMY TABLE (CR-0268 THROUGH CR-0305).
017200* ONE BLOCK PER CATEGORY, IN TAXONOMY ORDER.  EACH BLOCK CARRIES
017300* THE CATEGORY NAME, ITS PRICING BENCHMARK KEY, UP TO 22 WEBSITE
017400* KEYWORDS (EACH WITH A ONE-BYTE PHRASE-ONLY FLAG -- "P" MEANS
017500* THE KEYWORD MAY ONLY SCORE AS AN EMBEDDED PHRASE, NEVER AS A
017600* STANDALONE WEBSITE TOKEN), UP TO 6 METADATA TRIGGER WORDS, UP
017700* TO 3 NEGATIVE (PENALTY) WORDS, AND THREE COMPETING PRODUCTS
017800* EACH WITH UP TO 3 ALIAS NAMES (CR-0512).  UNUSED SLOTS ARE
017900* BLANK-FILLED.
018000*----------------------------------------------------------------
018100 01  ws-taxonomy-table.
018200 03  ws-tax-block-01.
018300     05  FILLER              PIC X(20) VALUE "Payments".
018400     05  FILLER              PIC X(34) VALUE
018500         "fintech_benchmark_v1".
018600     05  FILLER              PIC X(22) VALUE "payment".
018700     05  FILLER              PIC X(01) VALUE SPACE.
018800     05  FILLER              PIC X(01) VALUE SPACE.
018900     05  FILLER              PIC X(22) VALUE "payments".
019000     05  FILLER              PIC X(01) VALUE SPACE.
019100     05  FILLER              PIC X(01) VALUE SPACE.
019200     05  FILLER              PIC X(22) VALUE "checkout".
019300     05  FILLER              PIC X(01) VALUE SPACE.
019400     05  FILLER              PIC X(01) VALUE SPACE.
019500     05  FILLER              PIC X(22) VALUE "billing".
019600     05  FILLER              PIC X(01) VALUE SPACE.
019700     05  FILLER              PIC X(01) VALUE SPACE.
019800     05  FILLER              PIC X(22) VALUE "subscription billing".
019900     05  FILLER              PIC X(01) VALUE SPACE.
020000     05  FILLER              PIC X(01) VALUE SPACE.
020100     05  FILLER              PIC X(22) VALUE "invoicing".
020200     05  FILLER              PIC X(01) VALUE SPACE.
020300     05  FILLER              PIC X(01) VALUE SPACE.
020400     05  FILLER              PIC X(22) VALUE "stripe".
020500     05  FILLER              PIC X(01) VALUE SPACE.
020600     05  FILLER              PIC X(01) VALUE SPACE.
020700     05  FILLER              PIC X(22) VALUE "stripe-like".
020800     05  FILLER              PIC X(01) VALUE SPACE.
020900     05  FILLER              PIC X(01) VALUE SPACE.
021000     05  FILLER              PIC X(22) VALUE "payment gateway".
021100     05  FILLER              PIC X(01) VALUE SPACE.
021200     05  FILLER              PIC X(01) VALUE SPACE.
021300     05  FILLER              PIC X(22) VALUE "payment processing".
021400     05  FILLER              PIC X(01) VALUE SPACE.
021500     05  FILLER              PIC X(01) VALUE SPACE.
021600     05  FILLER              PIC X(22) VALUE "recurring revenue".
021700     05  FILLER              PIC X(01) VALUE SPACE.
021800     05  FILLER              PIC X(01) VALUE SPACE.
021900     05  FILLER              PIC X(22) VALUE "merchant".
022000     05  FILLER              PIC X(01) VALUE SPACE.
022100     05  FILLER              PIC X(01) VALUE SPACE.
022200     05  FILLER              PIC X(22) VALUE "transaction".
022300     05  FILLER              PIC X(01) VALUE SPACE.
022400     05  FILLER              PIC X(01) VALUE SPACE.
022500     05  FILLER              PIC X(22) VALUE "refund".
022600     05  FILLER              PIC X(01) VALUE SPACE.
022700     05  FILLER              PIC X(01) VALUE SPACE.
022800     05  FILLER              PIC X(22) VALUE "chargeback".
022900     05  FILLER              PIC X(01) VALUE SPACE.
023000     05  FILLER              PIC X(01) VALUE SPACE.
023100     05  FILLER              PIC X(22) VALUE "payment method".
023200     05  FILLER              PIC X(01) VALUE SPACE.
023300     05  FILLER              PIC X(01) VALUE SPACE.
023400     05  FILLER              PIC X(22) VALUE "card".
023500     05  FILLER              PIC X(01) VALUE SPACE.
023600     05  FILLER              PIC X(01) VALUE SPACE.
023700     05  FILLER              PIC X(22) VALUE "ach".
023800     05  FILLER              PIC X(01) VALUE SPACE.
023900     05  FILLER              PIC X(01) VALUE SPACE.
024000     05  FILLER              PIC X(22) VALUE "wire".
024100     05  FILLER              PIC X(01) VALUE SPACE.
024200     05  FILLER              PIC X(01) VALUE SPACE.
024300     05  FILLER              PIC X(22) VALUE "fintech".
024400     05  FILLER              PIC X(01) VALUE SPACE.
024500     05  FILLER              PIC X(01) VALUE SPACE.
024600     05  FILLER              PIC X(22) VALUE "payments api".
024700     05  FILLER              PIC X(01) VALUE SPACE.
024800     05  FILLER              PIC X(01) VALUE SPACE.
024900     05  FILLER              PIC X(22) VALUE SPACES.
025000     05  FILLER              PIC X(01) VALUE SPACE.
025100     05  FILLER              PIC X(01) VALUE SPACE.
025200     05  FILLER              PIC X(24) VALUE "payments".
025300     05  FILLER              PIC X(24) VALUE "fintech".
025400     05  FILLER              PIC X(24) VALUE "billing".
025500     05  FILLER              PIC X(24) VALUE "checkout".
025600     05  FILLER              PIC X(24) VALUE "payment".
025700     05  FILLER              PIC X(24) VALUE SPACES.
025800     05  FILLER              PIC X(24) VALUE "payroll".
025900     05  FILLER              PIC X(24) VALUE "salary".
026000     05  FILLER              PIC X(24) VALUE "hr payroll".
026100     05  FILLER              PIC X(24) VALUE "Stripe".
026200     05  FILLER              PIC X(24) VALUE SPACES.
026300     05  FILLER              PIC X(24) VALUE SPACES.
026400     05  FILLER              PIC X(24) VALUE SPACES.
026500     05  FILLER              PIC X(24) VALUE "Square".
026600     05  FILLER              PIC X(24) VALUE SPACES.
026700     05  FILLER              PIC X(24) VALUE SPACES.
026800     05  FILLER              PIC X(24) VALUE SPACES.
026900     05  FILLER              PIC X(24) VALUE "PayPal".
027000     05  FILLER              PIC X(24) VALUE SPACES.
027100     05  FILLER              PIC X(24) VALUE SPACES.
027200     05  FILLER              PIC X(24) VALUE SPACES.
027300
027400 03  ws-tax-block-02.
027500     05  FILLER              PIC X(20) VALUE "Analytics".
027600     05  FILLER              PIC X(34) VALUE
027700         "analytics_benchmark_v1".
027800     05  FILLER              PIC X(22) VALUE "analytics".
027900     05  FILLER              PIC X(01) VALUE SPACE.
028000     05  FILLER              PIC X(01) VALUE SPACE.
028100     05  FILLER              PIC X(22) VALUE "dashboard".
028200     05  FILLER              PIC X(01) VALUE SPACE.
028300     05  FILLER              PIC X(01) VALUE SPACE.
028400     05  FILLER              PIC X(22) VALUE "metrics".
028500     05  FILLER              PIC X(01) VALUE SPACE.
028600     05  FILLER              PIC X(01) VALUE SPACE.
028700     05  FILLER              PIC X(22) VALUE "kpi".
028800     05  FILLER              PIC X(01) VALUE SPACE.
028900     05  FILLER              PIC X(01) VALUE SPACE.
029000     05  FILLER              PIC X(22) VALUE "reporting".
029100     05  FILLER              PIC X(01) VALUE SPACE.
029200     05  FILLER              PIC X(01) VALUE SPACE.
029300     05  FILLER              PIC X(22) VALUE "data visualization".
029400     05  FILLER              PIC X(01) VALUE SPACE.
029500     05  FILLER              PIC X(01) VALUE SPACE.
029600     05  FILLER              PIC X(22) VALUE "bi".
029700     05  FILLER              PIC X(01) VALUE "p".
029800     05  FILLER              PIC X(01) VALUE SPACE.
029900     05  FILLER              PIC X(22) VALUE "business intelligence".
030000     05  FILLER              PIC X(01) VALUE SPACE.
030100     05  FILLER              PIC X(01) VALUE SPACE.
030200     05  FILLER              PIC X(22) VALUE "insights".
030300     05  FILLER              PIC X(01) VALUE SPACE.
030400     05  FILLER              PIC X(01) VALUE SPACE.
030500     05  FILLER              PIC X(22) VALUE "funnel".
030600     05  FILLER              PIC X(01) VALUE SPACE.
030700     05  FILLER              PIC X(01) VALUE SPACE.
030800     05  FILLER              PIC X(22) VALUE "conversion".
030900     05  FILLER              PIC X(01) VALUE SPACE.
031000     05  FILLER              PIC X(01) VALUE SPACE.
031100     05  FILLER              PIC X(22) VALUE "tracking".
031200     05  FILLER              PIC X(01) VALUE SPACE.
031300     05  FILLER              PIC X(01) VALUE SPACE.
031400     05  FILLER              PIC X(22) VALUE "events".
031500     05  FILLER              PIC X(01) VALUE SPACE.
031600     05  FILLER              PIC X(01) VALUE SPACE.
031700     05  FILLER              PIC X(22) VALUE "segmentation".
031800     05  FILLER              PIC X(01) VALUE SPACE.
031900     05  FILLER              PIC X(01) VALUE SPACE.
032000     05  FILLER              PIC X(22) VALUE "cohort".
032100     05  FILLER              PIC X(01) VALUE SPACE.
032200     05  FILLER              PIC X(01) VALUE SPACE.
032300     05  FILLER              PIC X(22) VALUE "attribution".
032400     05  FILLER              PIC X(01) VALUE SPACE.
032500     05  FILLER              PIC X(01) VALUE SPACE.
032600     05  FILLER              PIC X(22) VALUE SPACES.
032700     05  FILLER              PIC X(01) VALUE SPACE.
032800     05  FILLER              PIC X(01) VALUE SPACE.
032900     05  FILLER              PIC X(22) VALUE SPACES.
033000     05  FILLER              PIC X(01) VALUE SPACE.
033100     05  FILLER              PIC X(01) VALUE SPACE.
033200     05  FILLER              PIC X(22) VALUE SPACES.
033300     05  FILLER              PIC X(01) VALUE SPACE.
033400     05  FILLER              PIC X(01) VALUE SPACE.
033500     05  FILLER              PIC X(22) VALUE SPACES.
033600     05  FILLER              PIC X(01) VALUE SPACE.
033700     05  FILLER              PIC X(01) VALUE SPACE.
033800     05  FILLER              PIC X(22) VALUE SPACES.
033900     05  FILLER              PIC X(01) VALUE SPACE.
034000     05  FILLER              PIC X(01) VALUE SPACE.
034100     05  FILLER              PIC X(22) VALUE SPACES.
034200     05  FILLER              PIC X(01) VALUE SPACE.
034300     05  FILLER              PIC X(01) VALUE SPACE.
034400     05  FILLER              PIC X(24) VALUE "analytics".
034500     05  FILLER              PIC X(24) VALUE "bi".
034600     05  FILLER              PIC X(24) VALUE "reporting".
034700     05  FILLER              PIC X(24) VALUE "metrics".
034800     05  FILLER              PIC X(24) VALUE "insights".
034900     05  FILLER              PIC X(24) VALUE SPACES.
035000     05  FILLER              PIC X(24) VALUE SPACES.
035100     05  FILLER              PIC X(24) VALUE SPACES.
035200     05  FILLER              PIC X(24) VALUE SPACES.
035300     05  FILLER              PIC X(24) VALUE "Mixpanel".
035400     05  FILLER              PIC X(24) VALUE SPACES.
035500     05  FILLER              PIC X(24) VALUE SPACES.
035600     05  FILLER              PIC X(24) VALUE SPACES.
035700     05  FILLER              PIC X(24) VALUE "Amplitude".
035800     05  FILLER              PIC X(24) VALUE SPACES.
035900     05  FILLER              PIC X(24) VALUE SPACES.
036000     05  FILLER              PIC X(24) VALUE SPACES.
036100     05  FILLER              PIC X(24) VALUE "Looker".
036200     05  FILLER              PIC X(24) VALUE SPACES.
036300     05  FILLER              PIC X(24) VALUE SPACES.
036400     05  FILLER              PIC X(24) VALUE SPACES.
036500
036600 03  ws-tax-block-03.
036700     05  FILLER              PIC X(20) VALUE "CRM".
036800     05  FILLER              PIC X(34) VALUE
036900         "crm_sales_benchmark_v1".
037000     05  FILLER              PIC X(22) VALUE "crm".
037100     05  FILLER              PIC X(01) VALUE SPACE.
037200     05  FILLER              PIC X(01) VALUE SPACE.
037300     05  FILLER              PIC X(22) VALUE "customer relationship".
037400     05  FILLER              PIC X(01) VALUE SPACE.
037500     05  FILLER              PIC X(01) VALUE SPACE.
037600     05  FILLER              PIC X(22) VALUE "sales pipeline".
037700     05  FILLER              PIC X(01) VALUE SPACE.
037800     05  FILLER              PIC X(01) VALUE SPACE.
037900     05  FILLER              PIC X(22) VALUE "lead".
038000     05  FILLER              PIC X(01) VALUE SPACE.
038100     05  FILLER              PIC X(01) VALUE SPACE.
038200     05  FILLER              PIC X(22) VALUE "contact".
038300     05  FILLER              PIC X(01) VALUE SPACE.
038400     05  FILLER              PIC X(01) VALUE SPACE.
038500     05  FILLER              PIC X(22) VALUE "deal".
038600     05  FILLER              PIC X(01) VALUE SPACE.
038700     05  FILLER              PIC X(01) VALUE SPACE.
038800     05  FILLER              PIC X(22) VALUE "opportunity".
038900     05  FILLER              PIC X(01) VALUE SPACE.
039000     05  FILLER              PIC X(01) VALUE SPACE.
039100     05  FILLER              PIC X(22) VALUE "sales force".
039200     05  FILLER              PIC X(01) VALUE SPACE.
039300     05  FILLER              PIC X(01) VALUE SPACE.
039400     05  FILLER              PIC X(22) VALUE "sales automation".
039500     05  FILLER              PIC X(01) VALUE SPACE.
039600     05  FILLER              PIC X(01) VALUE SPACE.
039700     05  FILLER              PIC X(22) VALUE "contact management".
039800     05  FILLER              PIC X(01) VALUE SPACE.
039900     05  FILLER              PIC X(01) VALUE SPACE.
040000     05  FILLER              PIC X(22) VALUE "account management".
040100     05  FILLER              PIC X(01) VALUE SPACE.
040200     05  FILLER              PIC X(01) VALUE SPACE.
040300     05  FILLER              PIC X(22) VALUE "sales engagement".
040400     05  FILLER              PIC X(01) VALUE SPACE.
040500     05  FILLER              PIC X(01) VALUE SPACE.
040600     05  FILLER              PIC X(22) VALUE "revenue operations".
040700     05  FILLER              PIC X(01) VALUE SPACE.
040800     05  FILLER              PIC X(01) VALUE SPACE.
040900     05  FILLER              PIC X(22) VALUE SPACES.
041000     05  FILLER              PIC X(01) VALUE SPACE.
041100     05  FILLER              PIC X(01) VALUE SPACE.
041200     05  FILLER              PIC X(22) VALUE SPACES.
041300     05  FILLER              PIC X(01) VALUE SPACE.
041400     05  FILLER              PIC X(01) VALUE SPACE.
041500     05  FILLER              PIC X(22) VALUE SPACES.
041600     05  FILLER              PIC X(01) VALUE SPACE.
041700     05  FILLER              PIC X(01) VALUE SPACE.
041800     05  FILLER              PIC X(22) VALUE SPACES.
041900     05  FILLER              PIC X(01) VALUE SPACE.
042000     05  FILLER              PIC X(01) VALUE SPACE.
042100     05  FILLER              PIC X(22) VALUE SPACES.
042200     05  FILLER              PIC X(01) VALUE SPACE.
042300     05  FILLER              PIC X(01) VALUE SPACE.
042400     05  FILLER              PIC X(22) VALUE SPACES.
042500     05  FILLER              PIC X(01) VALUE SPACE.
042600     05  FILLER              PIC X(01) VALUE SPACE.
042700     05  FILLER              PIC X(22) VALUE SPACES.
042800     05  FILLER              PIC X(01) VALUE SPACE.
042900     05  FILLER              PIC X(01) VALUE SPACE.
043000     05  FILLER              PIC X(22) VALUE SPACES.
043100     05  FILLER              PIC X(01) VALUE SPACE.
043200     05  FILLER              PIC X(01) VALUE SPACE.
043300     05  FILLER              PIC X(22) VALUE SPACES.
043400     05  FILLER              PIC X(01) VALUE SPACE.
043500     05  FILLER              PIC X(01) VALUE SPACE.
043600     05  FILLER              PIC X(24) VALUE "crm".
043700     05  FILLER              PIC X(24) VALUE "sales".
043800     05  FILLER              PIC X(24) VALUE "lead".
043900     05  FILLER              PIC X(24) VALUE "pipeline".
044000     05  FILLER              PIC X(24) VALUE "contact".
044100     05  FILLER              PIC X(24) VALUE SPACES.
044200     05  FILLER              PIC X(24) VALUE SPACES.
044300     05  FILLER              PIC X(24) VALUE SPACES.
044400     05  FILLER              PIC X(24) VALUE SPACES.
044500     05  FILLER              PIC X(24) VALUE "Salesforce".
044600     05  FILLER              PIC X(24) VALUE SPACES.
044700     05  FILLER              PIC X(24) VALUE SPACES.
044800     05  FILLER              PIC X(24) VALUE SPACES.
044900     05  FILLER              PIC X(24) VALUE "HubSpot".
045000     05  FILLER              PIC X(24) VALUE SPACES.
045100     05  FILLER              PIC X(24) VALUE SPACES.
045200     05  FILLER              PIC X(24) VALUE SPACES.
045300     05  FILLER              PIC X(24) VALUE "Pipedrive".
045400     05  FILLER              PIC X(24) VALUE SPACES.
045500     05  FILLER              PIC X(24) VALUE SPACES.
045600     05  FILLER              PIC X(24) VALUE SPACES.
045700
045800 03  ws-tax-block-04.
045900     05  FILLER              PIC X(20) VALUE "DevTools".
046000     05  FILLER              PIC X(34) VALUE
046100         "devtools_growth_benchmark".
046200     05  FILLER              PIC X(22) VALUE "developer".
046300     05  FILLER              PIC X(01) VALUE SPACE.
046400     05  FILLER              PIC X(01) VALUE SPACE.
046500     05  FILLER              PIC X(22) VALUE "devtools".
046600     05  FILLER              PIC X(01) VALUE SPACE.
046700     05  FILLER              PIC X(01) VALUE SPACE.
046800     05  FILLER              PIC X(22) VALUE "api".
046900     05  FILLER              PIC X(01) VALUE SPACE.
047000     05  FILLER              PIC X(01) VALUE SPACE.
047100     05  FILLER              PIC X(22) VALUE "sdk".
047200     05  FILLER              PIC X(01) VALUE SPACE.
047300     05  FILLER              PIC X(01) VALUE SPACE.
047400     05  FILLER              PIC X(22) VALUE "cli".
047500     05  FILLER              PIC X(01) VALUE SPACE.
047600     05  FILLER              PIC X(01) VALUE SPACE.
047700     05  FILLER              PIC X(22) VALUE "ide".
047800     05  FILLER              PIC X(01) VALUE SPACE.
047900     05  FILLER              PIC X(01) VALUE SPACE.
048000     05  FILLER              PIC X(22) VALUE "code".
048100     05  FILLER              PIC X(01) VALUE SPACE.
048200     05  FILLER              PIC X(01) VALUE SPACE.
048300     05  FILLER              PIC X(22) VALUE "ci/cd".
048400     05  FILLER              PIC X(01) VALUE SPACE.
048500     05  FILLER              PIC X(01) VALUE SPACE.
048600     05  FILLER              PIC X(22) VALUE "cicd".
048700     05  FILLER              PIC X(01) VALUE SPACE.
048800     05  FILLER              PIC X(01) VALUE SPACE.
048900     05  FILLER              PIC X(22) VALUE "continuous integration".
049000     05  FILLER              PIC X(01) VALUE SPACE.
049100     05  FILLER              PIC X(01) VALUE SPACE.
049200     05  FILLER              PIC X(22) VALUE "deployment".
049300     05  FILLER              PIC X(01) VALUE SPACE.
049400     05  FILLER              PIC X(01) VALUE SPACE.
049500     05  FILLER              PIC X(22) VALUE "git".
049600     05  FILLER              PIC X(01) VALUE SPACE.
049700     05  FILLER              PIC X(01) VALUE SPACE.
049800     05  FILLER              PIC X(22) VALUE "debug".
049900     05  FILLER              PIC X(01) VALUE SPACE.
050000     05  FILLER              PIC X(01) VALUE SPACE.
050100     05  FILLER              PIC X(22) VALUE "logging".
050200     05  FILLER              PIC X(01) VALUE SPACE.
050300     05  FILLER              PIC X(01) VALUE SPACE.
050400     05  FILLER              PIC X(22) VALUE "monitoring".
050500     05  FILLER              PIC X(01) VALUE SPACE.
050600     05  FILLER              PIC X(01) VALUE SPACE.
050700     05  FILLER              PIC X(22) VALUE "observability".
050800     05  FILLER              PIC X(01) VALUE SPACE.
050900     05  FILLER              PIC X(01) VALUE SPACE.
051000     05  FILLER              PIC X(22) VALUE "infrastructure as code".
051100     05  FILLER              PIC X(01) VALUE SPACE.
051200     05  FILLER              PIC X(01) VALUE SPACE.
051300     05  FILLER              PIC X(22) VALUE "container".
051400     05  FILLER              PIC X(01) VALUE SPACE.
051500     05  FILLER              PIC X(01) VALUE SPACE.
051600     05  FILLER              PIC X(22) VALUE "kubernetes".
051700     05  FILLER              PIC X(01) VALUE SPACE.
051800     05  FILLER              PIC X(01) VALUE SPACE.
051900     05  FILLER              PIC X(22) VALUE "docker".
052000     05  FILLER              PIC X(01) VALUE SPACE.
052100     05  FILLER              PIC X(01) VALUE SPACE.
052200     05  FILLER              PIC X(22) VALUE "serverless".
052300     05  FILLER              PIC X(01) VALUE SPACE.
052400     05  FILLER              PIC X(01) VALUE SPACE.
052500     05  FILLER              PIC X(22) VALUE "sre".
052600     05  FILLER              PIC X(01) VALUE SPACE.
052700     05  FILLER              PIC X(01) VALUE SPACE.
052800     05  FILLER              PIC X(24) VALUE "devtools".
052900     05  FILLER              PIC X(24) VALUE "developer".
053000     05  FILLER              PIC X(24) VALUE "api".
053100     05  FILLER              PIC X(24) VALUE "sdk".
053200     05  FILLER              PIC X(24) VALUE "ci/cd".
053300     05  FILLER              PIC X(24) VALUE "dev".
053400     05  FILLER              PIC X(24) VALUE "marketing automation".
053500     05  FILLER              PIC X(24) VALUE "crm".
053600     05  FILLER              PIC X(24) VALUE SPACES.
053700     05  FILLER              PIC X(24) VALUE "GitHub".
053800     05  FILLER              PIC X(24) VALUE SPACES.
053900     05  FILLER              PIC X(24) VALUE SPACES.
054000     05  FILLER              PIC X(24) VALUE SPACES.
054100     05  FILLER              PIC X(24) VALUE "GitLab".
054200     05  FILLER              PIC X(24) VALUE SPACES.
054300     05  FILLER              PIC X(24) VALUE SPACES.
054400     05  FILLER              PIC X(24) VALUE SPACES.
054500     05  FILLER              PIC X(24) VALUE "Vercel".
054600     05  FILLER              PIC X(24) VALUE SPACES.
054700     05  FILLER              PIC X(24) VALUE SPACES.
054800     05  FILLER              PIC X(24) VALUE SPACES.
054900
055000 03  ws-tax-block-05.
055100     05  FILLER              PIC X(20) VALUE "Marketing Automation".
055200     05  FILLER              PIC X(34) VALUE
055300         "marketing_automation_benchmark_v1".
055400     05  FILLER              PIC X(22) VALUE "marketing automation".
055500     05  FILLER              PIC X(01) VALUE SPACE.
055600     05  FILLER              PIC X(01) VALUE SPACE.
055700     05  FILLER              PIC X(22) VALUE "email marketing".
055800     05  FILLER              PIC X(01) VALUE SPACE.
055900     05  FILLER              PIC X(01) VALUE SPACE.
056000     05  FILLER              PIC X(22) VALUE "campaign".
056100     05  FILLER              PIC X(01) VALUE SPACE.
056200     05  FILLER              PIC X(01) VALUE SPACE.
056300     05  FILLER              PIC X(22) VALUE "automation".
056400     05  FILLER              PIC X(01) VALUE SPACE.
056500     05  FILLER              PIC X(01) VALUE SPACE.
056600     05  FILLER              PIC X(22) VALUE "lead nurturing".
056700     05  FILLER              PIC X(01) VALUE SPACE.
056800     05  FILLER              PIC X(01) VALUE SPACE.
056900     05  FILLER              PIC X(22) VALUE "drip".
057000     05  FILLER              PIC X(01) VALUE SPACE.
057100     05  FILLER              PIC X(01) VALUE SPACE.
057200     05  FILLER              PIC X(22) VALUE "landing page".
057300     05  FILLER              PIC X(01) VALUE SPACE.
057400     05  FILLER              PIC X(01) VALUE SPACE.
057500     05  FILLER              PIC X(22) VALUE "ab test".
057600     05  FILLER              PIC X(01) VALUE SPACE.
057700     05  FILLER              PIC X(01) VALUE SPACE.
057800     05  FILLER              PIC X(22) VALUE "a/b test".
057900     05  FILLER              PIC X(01) VALUE SPACE.
058000     05  FILLER              PIC X(01) VALUE SPACE.
058100     05  FILLER              PIC X(22) VALUE "marketing ops".
058200     05  FILLER              PIC X(01) VALUE SPACE.
058300     05  FILLER              PIC X(01) VALUE SPACE.
058400     05  FILLER              PIC X(22) VALUE "demand gen".
058500     05  FILLER              PIC X(01) VALUE SPACE.
058600     05  FILLER              PIC X(01) VALUE SPACE.
058700     05  FILLER              PIC X(22) VALUE "content marketing".
058800     05  FILLER              PIC X(01) VALUE SPACE.
058900     05  FILLER              PIC X(01) VALUE SPACE.
059000     05  FILLER              PIC X(22) VALUE "seo".
059100     05  FILLER              PIC X(01) VALUE SPACE.
059200     05  FILLER              PIC X(01) VALUE SPACE.
059300     05  FILLER              PIC X(22) VALUE SPACES.
059400     05  FILLER              PIC X(01) VALUE SPACE.
059500     05  FILLER              PIC X(01) VALUE SPACE.
059600     05  FILLER              PIC X(22) VALUE SPACES.
059700     05  FILLER              PIC X(01) VALUE SPACE.
059800     05  FILLER              PIC X(01) VALUE SPACE.
059900     05  FILLER              PIC X(22) VALUE SPACES.
060000     05  FILLER              PIC X(01) VALUE SPACE.
060100     05  FILLER              PIC X(01) VALUE SPACE.
060200     05  FILLER              PIC X(22) VALUE SPACES.
060300     05  FILLER              PIC X(01) VALUE SPACE.
060400     05  FILLER              PIC X(01) VALUE SPACE.
060500     05  FILLER              PIC X(22) VALUE SPACES.
060600     05  FILLER              PIC X(01) VALUE SPACE.
060700     05  FILLER              PIC X(01) VALUE SPACE.
060800     05  FILLER              PIC X(22) VALUE SPACES.
060900     05  FILLER              PIC X(01) VALUE SPACE.
061000     05  FILLER              PIC X(01) VALUE SPACE.
061100     05  FILLER              PIC X(22) VALUE SPACES.
061200     05  FILLER              PIC X(01) VALUE SPACE.
061300     05  FILLER              PIC X(01) VALUE SPACE.
061400     05  FILLER              PIC X(22) VALUE SPACES.
061500     05  FILLER              PIC X(01) VALUE SPACE.
061600     05  FILLER              PIC X(01) VALUE SPACE.
061700     05  FILLER              PIC X(22) VALUE SPACES.
061800     05  FILLER              PIC X(01) VALUE SPACE.
061900     05  FILLER              PIC X(01) VALUE SPACE.
062000     05  FILLER              PIC X(24) VALUE "marketing".
062100     05  FILLER              PIC X(24) VALUE "automation".
062200     05  FILLER              PIC X(24) VALUE "email".
062300     05  FILLER              PIC X(24) VALUE "campaign".
062400     05  FILLER              PIC X(24) VALUE "demand gen".
062500     05  FILLER              PIC X(24) VALUE SPACES.
062600     05  FILLER              PIC X(24) VALUE "crm".
062700     05  FILLER              PIC X(24) VALUE "sales pipeline".
062800     05  FILLER              PIC X(24) VALUE SPACES.
062900     05  FILLER              PIC X(24) VALUE "Marketo".
063000     05  FILLER              PIC X(24) VALUE SPACES.
063100     05  FILLER              PIC X(24) VALUE SPACES.
063200     05  FILLER              PIC X(24) VALUE SPACES.
063300     05  FILLER              PIC X(24) VALUE "Mailchimp".
063400     05  FILLER              PIC X(24) VALUE SPACES.
063500     05  FILLER              PIC X(24) VALUE SPACES.
063600     05  FILLER              PIC X(24) VALUE SPACES.
063700     05  FILLER              PIC X(24) VALUE "HubSpot Marketing Hub".
063800     05  FILLER              PIC X(24) VALUE SPACES.
063900     05  FILLER              PIC X(24) VALUE SPACES.
064000     05  FILLER              PIC X(24) VALUE SPACES.
064100
064200 03  ws-tax-block-06.
064300     05  FILLER              PIC X(20) VALUE "HRTech".
064400     05  FILLER              PIC X(34) VALUE
064500         "hrtech_benchmark_v1".
064600     05  FILLER              PIC X(22) VALUE "hr".
064700     05  FILLER              PIC X(01) VALUE SPACE.
064800     05  FILLER              PIC X(01) VALUE SPACE.
064900     05  FILLER              PIC X(22) VALUE "human resources".
065000     05  FILLER              PIC X(01) VALUE SPACE.
065100     05  FILLER              PIC X(01) VALUE SPACE.
065200     05  FILLER              PIC X(22) VALUE "recruiting".
065300     05  FILLER              PIC X(01) VALUE SPACE.
065400     05  FILLER              PIC X(01) VALUE SPACE.
065500     05  FILLER              PIC X(22) VALUE "recruitment".
065600     05  FILLER              PIC X(01) VALUE SPACE.
065700     05  FILLER              PIC X(01) VALUE SPACE.
065800     05  FILLER              PIC X(22) VALUE "hiring".
065900     05  FILLER              PIC X(01) VALUE SPACE.
066000     05  FILLER              PIC X(01) VALUE SPACE.
066100     05  FILLER              PIC X(22) VALUE "payroll".
066200     05  FILLER              PIC X(01) VALUE SPACE.
066300     05  FILLER              PIC X(01) VALUE SPACE.
066400     05  FILLER              PIC X(22) VALUE "benefits".
066500     05  FILLER              PIC X(01) VALUE SPACE.
066600     05  FILLER              PIC X(01) VALUE SPACE.
066700     05  FILLER              PIC X(22) VALUE "onboarding".
066800     05  FILLER              PIC X(01) VALUE SPACE.
066900     05  FILLER              PIC X(01) VALUE SPACE.
067000     05  FILLER              PIC X(22) VALUE "performance".
067100     05  FILLER              PIC X(01) VALUE SPACE.
067200     05  FILLER              PIC X(01) VALUE SPACE.
067300     05  FILLER              PIC X(22) VALUE "ats".
067400     05  FILLER              PIC X(01) VALUE SPACE.
067500     05  FILLER              PIC X(01) VALUE SPACE.
067600     05  FILLER              PIC X(22) VALUE "applicant tracking".
067700     05  FILLER              PIC X(01) VALUE SPACE.
067800     05  FILLER              PIC X(01) VALUE SPACE.
067900     05  FILLER              PIC X(22) VALUE "workforce".
068000     05  FILLER              PIC X(01) VALUE SPACE.
068100     05  FILLER              PIC X(01) VALUE SPACE.
068200     05  FILLER              PIC X(22) VALUE "employee".
068300     05  FILLER              PIC X(01) VALUE SPACE.
068400     05  FILLER              PIC X(01) VALUE SPACE.
068500     05  FILLER              PIC X(22) VALUE "hrms".
068600     05  FILLER              PIC X(01) VALUE SPACE.
068700     05  FILLER              PIC X(01) VALUE SPACE.
068800     05  FILLER              PIC X(22) VALUE "hris".
068900     05  FILLER              PIC X(01) VALUE SPACE.
069000     05  FILLER              PIC X(01) VALUE SPACE.
069100     05  FILLER              PIC X(22) VALUE SPACES.
069200     05  FILLER              PIC X(01) VALUE SPACE.
069300     05  FILLER              PIC X(01) VALUE SPACE.
069400     05  FILLER              PIC X(22) VALUE SPACES.
069500     05  FILLER              PIC X(01) VALUE SPACE.
069600     05  FILLER              PIC X(01) VALUE SPACE.
069700     05  FILLER              PIC X(22) VALUE SPACES.
069800     05  FILLER              PIC X(01) VALUE SPACE.
069900     05  FILLER              PIC X(01) VALUE SPACE.
070000     05  FILLER              PIC X(22) VALUE SPACES.
070100     05  FILLER              PIC X(01) VALUE SPACE.
070200     05  FILLER              PIC X(01) VALUE SPACE.
070300     05  FILLER              PIC X(22) VALUE SPACES.
070400     05  FILLER              PIC X(01) VALUE SPACE.
070500     05  FILLER              PIC X(01) VALUE SPACE.
070600     05  FILLER              PIC X(22) VALUE SPACES.
070700     05  FILLER              PIC X(01) VALUE SPACE.
070800     05  FILLER              PIC X(01) VALUE SPACE.
070900     05  FILLER              PIC X(22) VALUE SPACES.
071000     05  FILLER              PIC X(01) VALUE SPACE.
071100     05  FILLER              PIC X(01) VALUE SPACE.
071200     05  FILLER              PIC X(24) VALUE "hr".
071300     05  FILLER              PIC X(24) VALUE "hrtech".
071400     05  FILLER              PIC X(24) VALUE "recruiting".
071500     05  FILLER              PIC X(24) VALUE "payroll".
071600     05  FILLER              PIC X(24) VALUE "hiring".
071700     05  FILLER              PIC X(24) VALUE "hrms".
071800     05  FILLER              PIC X(24) VALUE SPACES.
071900     05  FILLER              PIC X(24) VALUE SPACES.
072000     05  FILLER              PIC X(24) VALUE SPACES.
072100     05  FILLER              PIC X(24) VALUE "Workday".
072200     05  FILLER              PIC X(24) VALUE SPACES.
072300     05  FILLER              PIC X(24) VALUE SPACES.
072400     05  FILLER              PIC X(24) VALUE SPACES.
072500     05  FILLER              PIC X(24) VALUE "BambooHR".
072600     05  FILLER              PIC X(24) VALUE SPACES.
072700     05  FILLER              PIC X(24) VALUE SPACES.
072800     05  FILLER              PIC X(24) VALUE SPACES.
072900     05  FILLER              PIC X(24) VALUE "Greenhouse".
073000     05  FILLER              PIC X(24) VALUE SPACES.
073100     05  FILLER              PIC X(24) VALUE SPACES.
073200     05  FILLER              PIC X(24) VALUE SPACES.
073300
073400 03  ws-tax-block-07.
073500     05  FILLER              PIC X(20) VALUE "Cybersecurity".
073600     05  FILLER              PIC X(34) VALUE
073700         "cybersecurity_benchmark_v1".
073800     05  FILLER              PIC X(22) VALUE "security".
073900     05  FILLER              PIC X(01) VALUE SPACE.
074000     05  FILLER              PIC X(01) VALUE SPACE.
074100     05  FILLER              PIC X(22) VALUE "cybersecurity".
074200     05  FILLER              PIC X(01) VALUE SPACE.
074300     05  FILLER              PIC X(01) VALUE SPACE.
074400     05  FILLER              PIC X(22) VALUE "sso".
074500     05  FILLER              PIC X(01) VALUE SPACE.
074600     05  FILLER              PIC X(01) VALUE SPACE.
074700     05  FILLER              PIC X(22) VALUE "identity".
074800     05  FILLER              PIC X(01) VALUE SPACE.
074900     05  FILLER              PIC X(01) VALUE SPACE.
075000     05  FILLER              PIC X(22) VALUE "auth".
075100     05  FILLER              PIC X(01) VALUE SPACE.
075200     05  FILLER              PIC X(01) VALUE SPACE.
075300     05  FILLER              PIC X(22) VALUE "mfa".
075400     05  FILLER              PIC X(01) VALUE SPACE.
075500     05  FILLER              PIC X(01) VALUE SPACE.
075600     05  FILLER              PIC X(22) VALUE "compliance".
075700     05  FILLER              PIC X(01) VALUE SPACE.
075800     05  FILLER              PIC X(01) VALUE SPACE.
075900     05  FILLER              PIC X(22) VALUE "soc".
076000     05  FILLER              PIC X(01) VALUE SPACE.
076100     05  FILLER              PIC X(01) VALUE SPACE.
076200     05  FILLER              PIC X(22) VALUE "threat".
076300     05  FILLER              PIC X(01) VALUE SPACE.
076400     05  FILLER              PIC X(01) VALUE SPACE.
076500     05  FILLER              PIC X(22) VALUE "vulnerability".
076600     05  FILLER              PIC X(01) VALUE SPACE.
076700     05  FILLER              PIC X(01) VALUE SPACE.
076800     05  FILLER              PIC X(22) VALUE "pentest".
076900     05  FILLER              PIC X(01) VALUE SPACE.
077000     05  FILLER              PIC X(01) VALUE SPACE.
077100     05  FILLER              PIC X(22) VALUE "zero trust".
077200     05  FILLER              PIC X(01) VALUE SPACE.
077300     05  FILLER              PIC X(01) VALUE SPACE.
077400     05  FILLER              PIC X(22) VALUE "dlp".
077500     05  FILLER              PIC X(01) VALUE SPACE.
077600     05  FILLER              PIC X(01) VALUE SPACE.
077700     05  FILLER              PIC X(22) VALUE "siem".
077800     05  FILLER              PIC X(01) VALUE SPACE.
077900     05  FILLER              PIC X(01) VALUE SPACE.
078000     05  FILLER              PIC X(22) VALUE "endpoint".
078100     05  FILLER              PIC X(01) VALUE SPACE.
078200     05  FILLER              PIC X(01) VALUE SPACE.
078300     05  FILLER              PIC X(22) VALUE "vpn".
078400     05  FILLER              PIC X(01) VALUE SPACE.
078500     05  FILLER              PIC X(01) VALUE SPACE.
078600     05  FILLER              PIC X(22) VALUE SPACES.
078700     05  FILLER              PIC X(01) VALUE SPACE.
078800     05  FILLER              PIC X(01) VALUE SPACE.
078900     05  FILLER              PIC X(22) VALUE SPACES.
079000     05  FILLER              PIC X(01) VALUE SPACE.
079100     05  FILLER              PIC X(01) VALUE SPACE.
079200     05  FILLER              PIC X(22) VALUE SPACES.
079300     05  FILLER              PIC X(01) VALUE SPACE.
079400     05  FILLER              PIC X(01) VALUE SPACE.
079500     05  FILLER              PIC X(22) VALUE SPACES.
079600     05  FILLER              PIC X(01) VALUE SPACE.
079700     05  FILLER              PIC X(01) VALUE SPACE.
079800     05  FILLER              PIC X(22) VALUE SPACES.
079900     05  FILLER              PIC X(01) VALUE SPACE.
080000     05  FILLER              PIC X(01) VALUE SPACE.
080100     05  FILLER              PIC X(22) VALUE SPACES.
080200     05  FILLER              PIC X(01) VALUE SPACE.
080300     05  FILLER              PIC X(01) VALUE SPACE.
080400     05  FILLER              PIC X(24) VALUE "security".
080500     05  FILLER              PIC X(24) VALUE "cybersecurity".
080600     05  FILLER              PIC X(24) VALUE "sso".
080700     05  FILLER              PIC X(24) VALUE "compliance".
080800     05  FILLER              PIC X(24) VALUE "identity".
080900     05  FILLER              PIC X(24) VALUE SPACES.
081000     05  FILLER              PIC X(24) VALUE SPACES.
081100     05  FILLER              PIC X(24) VALUE SPACES.
081200     05  FILLER              PIC X(24) VALUE SPACES.
081300     05  FILLER              PIC X(24) VALUE "Okta".
081400     05  FILLER              PIC X(24) VALUE SPACES.
081500     05  FILLER              PIC X(24) VALUE SPACES.
081600     05  FILLER              PIC X(24) VALUE SPACES.
081700     05  FILLER              PIC X(24) VALUE "CrowdStrike".
081800     05  FILLER              PIC X(24) VALUE SPACES.
081900     05  FILLER              PIC X(24) VALUE SPACES.
082000     05  FILLER              PIC X(24) VALUE SPACES.
082100     05  FILLER              PIC X(24) VALUE "Palo Alto Networks".
082200     05  FILLER              PIC X(24) VALUE SPACES.
082300     05  FILLER              PIC X(24) VALUE SPACES.
082400     05  FILLER              PIC X(24) VALUE SPACES.
082500
082600 03  ws-tax-block-08.
082700     05  FILLER              PIC X(20) VALUE "Infrastructure".
082800     05  FILLER              PIC X(34) VALUE
082900         "infrastructure_benchmark_v1".
083000     05  FILLER              PIC X(22) VALUE "infrastructure".
083100     05  FILLER              PIC X(01) VALUE SPACE.
083200     05  FILLER              PIC X(01) VALUE SPACE.
083300     05  FILLER              PIC X(22) VALUE "cloud".
083400     05  FILLER              PIC X(01) VALUE SPACE.
083500     05  FILLER              PIC X(01) VALUE SPACE.
083600     05  FILLER              PIC X(22) VALUE "hosting".
083700     05  FILLER              PIC X(01) VALUE SPACE.
083800     05  FILLER              PIC X(01) VALUE SPACE.
083900     05  FILLER              PIC X(22) VALUE "cdn".
084000     05  FILLER              PIC X(01) VALUE SPACE.
084100     05  FILLER              PIC X(01) VALUE SPACE.
084200     05  FILLER              PIC X(22) VALUE "database".
084300     05  FILLER              PIC X(01) VALUE SPACE.
084400     05  FILLER              PIC X(01) VALUE SPACE.
084500     05  FILLER              PIC X(22) VALUE "storage".
084600     05  FILLER              PIC X(01) VALUE SPACE.
084700     05  FILLER              PIC X(01) VALUE SPACE.
084800     05  FILLER              PIC X(22) VALUE "compute".
084900     05  FILLER              PIC X(01) VALUE SPACE.
085000     05  FILLER              PIC X(01) VALUE SPACE.
085100     05  FILLER              PIC X(22) VALUE "server".
085200     05  FILLER              PIC X(01) VALUE SPACE.
085300     05  FILLER              PIC X(01) VALUE SPACE.
085400     05  FILLER              PIC X(22) VALUE "edge".
085500     05  FILLER              PIC X(01) VALUE SPACE.
085600     05  FILLER              PIC X(01) VALUE SPACE.
085700     05  FILLER              PIC X(22) VALUE "serverless".
085800     05  FILLER              PIC X(01) VALUE SPACE.
085900     05  FILLER              PIC X(01) VALUE SPACE.
086000     05  FILLER              PIC X(22) VALUE "iaas".
086100     05  FILLER              PIC X(01) VALUE SPACE.
086200     05  FILLER              PIC X(01) VALUE SPACE.
086300     05  FILLER              PIC X(22) VALUE "paas".
086400     05  FILLER              PIC X(01) VALUE SPACE.
086500     05  FILLER              PIC X(01) VALUE SPACE.
086600     05  FILLER              PIC X(22) VALUE "backup".
086700     05  FILLER              PIC X(01) VALUE SPACE.
086800     05  FILLER              PIC X(01) VALUE SPACE.
086900     05  FILLER              PIC X(22) VALUE "disaster recovery".
087000     05  FILLER              PIC X(01) VALUE SPACE.
087100     05  FILLER              PIC X(01) VALUE SPACE.
087200     05  FILLER              PIC X(22) VALUE "scaling".
087300     05  FILLER              PIC X(01) VALUE SPACE.
087400     05  FILLER              PIC X(01) VALUE SPACE.
087500     05  FILLER              PIC X(22) VALUE "load balancer".
087600     05  FILLER              PIC X(01) VALUE SPACE.
087700     05  FILLER              PIC X(01) VALUE SPACE.
087800     05  FILLER              PIC X(22) VALUE SPACES.
087900     05  FILLER              PIC X(01) VALUE SPACE.
088000     05  FILLER              PIC X(01) VALUE SPACE.
088100     05  FILLER              PIC X(22) VALUE SPACES.
088200     05  FILLER              PIC X(01) VALUE SPACE.
088300     05  FILLER              PIC X(01) VALUE SPACE.
088400     05  FILLER              PIC X(22) VALUE SPACES.
088500     05  FILLER              PIC X(01) VALUE SPACE.
088600     05  FILLER              PIC X(01) VALUE SPACE.
088700     05  FILLER              PIC X(22) VALUE SPACES.
088800     05  FILLER              PIC X(01) VALUE SPACE.
088900     05  FILLER              PIC X(01) VALUE SPACE.
089000     05  FILLER              PIC X(22) VALUE SPACES.
089100     05  FILLER              PIC X(01) VALUE SPACE.
089200     05  FILLER              PIC X(01) VALUE SPACE.
089300     05  FILLER              PIC X(22) VALUE SPACES.
089400     05  FILLER              PIC X(01) VALUE SPACE.
089500     05  FILLER              PIC X(01) VALUE SPACE.
089600     05  FILLER              PIC X(24) VALUE "infrastructure".
089700     05  FILLER              PIC X(24) VALUE "cloud".
089800     05  FILLER              PIC X(24) VALUE "hosting".
089900     05  FILLER              PIC X(24) VALUE "database".
090000     05  FILLER              PIC X(24) VALUE "storage".
090100     05  FILLER              PIC X(24) VALUE SPACES.
090200     05  FILLER              PIC X(24) VALUE SPACES.
090300     05  FILLER              PIC X(24) VALUE SPACES.
090400     05  FILLER              PIC X(24) VALUE SPACES.
090500     05  FILLER              PIC X(24) VALUE "AWS".
090600     05  FILLER              PIC X(24) VALUE "amazon web services".
090700     05  FILLER              PIC X(24) VALUE "aws".
090800     05  FILLER              PIC X(24) VALUE SPACES.
090900     05  FILLER              PIC X(24) VALUE "GCP".
091000     05  FILLER              PIC X(24) VALUE "google cloud".
091100     05  FILLER              PIC X(24) VALUE "google cloud platform".
091200     05  FILLER              PIC X(24) VALUE "gcp".
091300     05  FILLER              PIC X(24) VALUE "Azure".
091400     05  FILLER              PIC X(24) VALUE "microsoft azure".
091500     05  FILLER              PIC X(24) VALUE "azure".
091600     05  FILLER              PIC X(24) VALUE SPACES.
091700
091800 03  ws-tax-block-09.
091900     05  FILLER              PIC X(20) VALUE "Collaboration".
092000     05  FILLER              PIC X(34) VALUE
092100         "collaboration_benchmark_v1".
092200     05  FILLER              PIC X(22) VALUE "collaboration".
092300     05  FILLER              PIC X(01) VALUE SPACE.
092400     05  FILLER              PIC X(01) VALUE SPACE.
092500     05  FILLER              PIC X(22) VALUE "team".
092600     05  FILLER              PIC X(01) VALUE SPACE.
092700     05  FILLER              PIC X(01) VALUE SPACE.
092800     05  FILLER              PIC X(22) VALUE "chat".
092900     05  FILLER              PIC X(01) VALUE SPACE.
093000     05  FILLER              PIC X(01) VALUE SPACE.
093100     05  FILLER              PIC X(22) VALUE "messaging".
093200     05  FILLER              PIC X(01) VALUE SPACE.
093300     05  FILLER              PIC X(01) VALUE SPACE.
093400     05  FILLER              PIC X(22) VALUE "video call".
093500     05  FILLER              PIC X(01) VALUE SPACE.
093600     05  FILLER              PIC X(01) VALUE SPACE.
093700     05  FILLER              PIC X(22) VALUE "meeting".
093800     05  FILLER              PIC X(01) VALUE SPACE.
093900     05  FILLER              PIC X(01) VALUE SPACE.
094000     05  FILLER              PIC X(22) VALUE "slack".
094100     05  FILLER              PIC X(01) VALUE SPACE.
094200     05  FILLER              PIC X(01) VALUE SPACE.
094300     05  FILLER              PIC X(22) VALUE "document".
094400     05  FILLER              PIC X(01) VALUE SPACE.
094500     05  FILLER              PIC X(01) VALUE SPACE.
094600     05  FILLER              PIC X(22) VALUE "wiki".
094700     05  FILLER              PIC X(01) VALUE SPACE.
094800     05  FILLER              PIC X(01) VALUE SPACE.
094900     05  FILLER              PIC X(22) VALUE "project management".
095000     05  FILLER              PIC X(01) VALUE SPACE.
095100     05  FILLER              PIC X(01) VALUE SPACE.
095200     05  FILLER              PIC X(22) VALUE "async".
095300     05  FILLER              PIC X(01) VALUE SPACE.
095400     05  FILLER              PIC X(01) VALUE SPACE.
095500     05  FILLER              PIC X(22) VALUE "remote".
095600     05  FILLER              PIC X(01) VALUE SPACE.
095700     05  FILLER              PIC X(01) VALUE SPACE.
095800     05  FILLER              PIC X(22) VALUE "workspace".
095900     05  FILLER              PIC X(01) VALUE SPACE.
096000     05  FILLER              PIC X(01) VALUE SPACE.
096100     05  FILLER              PIC X(22) VALUE "whiteboard".
096200     05  FILLER              PIC X(01) VALUE SPACE.
096300     05  FILLER              PIC X(01) VALUE SPACE.
096400     05  FILLER              PIC X(22) VALUE SPACES.
096500     05  FILLER              PIC X(01) VALUE SPACE.
096600     05  FILLER              PIC X(01) VALUE SPACE.
096700     05  FILLER              PIC X(22) VALUE SPACES.
096800     05  FILLER              PIC X(01) VALUE SPACE.
096900     05  FILLER              PIC X(01) VALUE SPACE.
097000     05  FILLER              PIC X(22) VALUE SPACES.
097100     05  FILLER              PIC X(01) VALUE SPACE.
097200     05  FILLER              PIC X(01) VALUE SPACE.
097300     05  FILLER              PIC X(22) VALUE SPACES.
097400     05  FILLER              PIC X(01) VALUE SPACE.
097500     05  FILLER              PIC X(01) VALUE SPACE.
097600     05  FILLER              PIC X(22) VALUE SPACES.
097700     05  FILLER              PIC X(01) VALUE SPACE.
097800     05  FILLER              PIC X(01) VALUE SPACE.
097900     05  FILLER              PIC X(22) VALUE SPACES.
098000     05  FILLER              PIC X(01) VALUE SPACE.
098100     05  FILLER              PIC X(01) VALUE SPACE.
098200     05  FILLER              PIC X(22) VALUE SPACES.
098300     05  FILLER              PIC X(01) VALUE SPACE.
098400     05  FILLER              PIC X(01) VALUE SPACE.
098500     05  FILLER              PIC X(22) VALUE SPACES.
098600     05  FILLER              PIC X(01) VALUE SPACE.
098700     05  FILLER              PIC X(01) VALUE SPACE.
098800     05  FILLER              PIC X(24) VALUE "collaboration".
098900     05  FILLER              PIC X(24) VALUE "team".
099000     05  FILLER              PIC X(24) VALUE "chat".
099100     05  FILLER              PIC X(24) VALUE "messaging".
099200     05  FILLER              PIC X(24) VALUE "meeting".
099300     05  FILLER              PIC X(24) VALUE SPACES.
099400     05  FILLER              PIC X(24) VALUE SPACES.
099500     05  FILLER              PIC X(24) VALUE SPACES.
099600     05  FILLER              PIC X(24) VALUE SPACES.
099700     05  FILLER              PIC X(24) VALUE "Slack".
099800     05  FILLER              PIC X(24) VALUE SPACES.
099900     05  FILLER              PIC X(24) VALUE SPACES.
100000     05  FILLER              PIC X(24) VALUE SPACES.
100100     05  FILLER              PIC X(24) VALUE "Notion".
100200     05  FILLER              PIC X(24) VALUE SPACES.
100300     05  FILLER              PIC X(24) VALUE SPACES.
100400     05  FILLER              PIC X(24) VALUE SPACES.
100500     05  FILLER              PIC X(24) VALUE "Asana".
100600     05  FILLER              PIC X(24) VALUE SPACES.
100700     05  FILLER              PIC X(24) VALUE SPACES.
100800     05  FILLER              PIC X(24) VALUE SPACES.
100900
101000
101100 01  ws-taxonomy-table-red REDEFINES ws-taxonomy-table.
101200     03  ws-tax-entry OCCURS 9 TIMES INDEXED BY idx-tax-cat.
101300         05  ws-tax-cat-name          PIC X(20).
101400         05  ws-tax-benchmark-key     PIC X(34).
101500         05  ws-tax-keyword OCCURS 22 TIMES
101600                            INDEXED BY idx-tax-kwd.
101700             07  ws-tax-kwd-text      PIC X(22).
101800             07  ws-tax-kwd-flag      PIC X(01).
101900                 88  ws-tax-kwd-is-phrase-only  VALUE "p".
102000             07  FILLER               PIC X(01).
102100         05  ws-tax-trigger OCCURS 6 TIMES
102200                            INDEXED BY idx-tax-trg
102300                            PIC X(24).
102400         05  ws-tax-negative OCCURS 3 TIMES
102500                             INDEXED BY idx-tax-neg
102600                             PIC X(24).
102700         05  ws-tax-product OCCURS 3 TIMES
102800                            INDEXED BY idx-tax-prd.
102900             07  ws-tax-prod-name     PIC X(24).
103000             07  ws-tax-prod-alias OCCURS 3 TIMES
103100                                   INDEXED BY idx-tax-ali
103200                                   PIC X(24).
103300
103400 01  ws-default-benchmark-key      PIC X(34)
103500                                    VALUE "general_saas_benchmark_v1".
103600
103700*----------------------------------------------------------------
103800* CATEGORY TALLY TABLE FOR THE SUMMARY REPORT.  SUBSCRIPTED
103900* IN STEP WITH WS-TAX-ENTRY; SLOT 9 MATCHES THE NINTH CATEGORY.
104000*----------------------------------------------------------------
104100 01  ws-category-tally-table.
104200     03  ws-cat-tally-entry OCCURS 9 TIMES
104300                            INDEXED BY idx-tally-cat.
104400         05  ws-tally-count         PIC 9(06)     COMP VALUE ZERO.
104500         05  ws-tally-conf-sum      PIC S9(06)V9(04)
104600                                    COMP-3        VALUE ZERO.
104700 01  ws-unknown-count              PIC 9(06)  COMP VALUE ZERO.
104800 01  ws-grand-total-count          PIC 9(06)  COMP VALUE ZERO.
104900 01  ws-grand-conf-sum             PIC S9(06)V9(04)
105000                                   COMP-3      VALUE ZERO.
105100 01  ws-grand-average-conf         PIC 9V9(04)    VALUE ZERO.
105200
105300*----------------------------------------------------------------
105400* VENDOR WORK AREA -- HOLDS THE CURRENT INPUT RECORD'S FIELDS
105500* AFTER THEY ARE SPLIT OUT OF THE RAW RECORD FOR SCORING.
105600*----------------------------------------------------------------
105700* PRODUCT-TAGS AND METADATA-VALS ARE FIVE FIXED 16-BYTE SLOTS
105800* EACH, SPACE-PADDED -- NOT A DELIMITED LIST.
105900 01  ws-vendor-work-rec.
106000     05  ws-vend-id                 PIC X(08).
106100     05  ws-vend-name               PIC X(30).
106200     05  ws-vend-description        PIC X(200).
106300     05  ws-vend-product-tags       PIC X(80).
106400     05  ws-vend-tag-slot REDEFINES ws-vend-product-tags
106500                           OCCURS 5 TIMES
106600                           INDEXED BY idx-vend-tag
106700                           PIC X(16).
106800     05  ws-vend-metadata-vals      PIC X(80).
106900     05  ws-vend-meta-slot REDEFINES ws-vend-metadata-vals
107000                           OCCURS 5 TIMES
107100                           INDEXED BY idx-vend-meta
107200                           PIC X(16).
107300     05  FILLER                     PIC X(02)   VALUE SPACES.
107400
107500*----------------------------------------------------------------
107600* TEXT NORMALIZATION WORK AREA.  FOLLOWING THE SECTION'S USUAL
107700* CHARACTER-TABLE SCANNING PRACTICE, EACH SCRATCH STRING IS
107800* REDEFINED AS A TABLE OF SINGLE CHARACTERS SO
107900* THE SCAN PARAGRAPHS CAN STEP THROUGH IT ONE BYTE AT A TIME.
108000*----------------------------------------------------------------
108100 01  ws-combined-raw                PIC X(240)  VALUE SPACES.
108200 01  ws-combined-raw-red REDEFINES ws-combined-raw.
108300     03  ws-comb-raw-char OCCURS 240 TIMES
108400                          INDEXED BY idx-comb-raw
108500                          PIC X(01).
108600
108700 01  ws-combined-norm               PIC X(240)  VALUE SPACES.
108800 01  ws-combined-norm-red REDEFINES ws-combined-norm.
108900     03  ws-comb-norm-char OCCURS 240 TIMES
109000                           INDEXED BY idx-comb-norm
109100                           PIC X(01).
109200 01  ws-combined-norm-len           PIC 9(03)  COMP VALUE ZERO.
109300
109400 01  ws-token-buffer                PIC X(24)   VALUE SPACES.
109500 01  ws-token-buffer-red REDEFINES ws-token-buffer.
109600     03  ws-tok-buf-char  OCCURS 24 TIMES
109700                           INDEXED BY idx-tok-buf
109800                           PIC X(01).
109900 01  ws-token-buffer-len            PIC 9(02)  COMP VALUE ZERO.
110000
110100*----------------------------------------------------------------
110200* GENERIC SUBSTRING-SEARCH WORK AREA.  LOADED BEFORE PERFORMING
110300* 495000-SEARCH-FOR-SUBSTRING; WS-SUBSTR-FOUND-SWITCH COMES BACK
110400* SET TO "Y" WHEN WS-SUBSTR-NEEDLE IS FOUND SOMEWHERE INSIDE
110500* WS-SUBSTR-HAYSTACK (FIRST WS-SUBSTR-HAY-LEN BYTES ONLY).
110600*----------------------------------------------------------------
110700 01  ws-substr-haystack              PIC X(240)  VALUE SPACES.
110800 01  ws-substr-haystack-red REDEFINES ws-substr-haystack.
110900     03  ws-substr-hay-char  OCCURS 240 TIMES
111000                             INDEXED BY idx-substr-hay
111100                                       idx-substr-hay-probe
111200                             PIC X(01).
111300 01  ws-substr-hay-len               PIC 9(03)  COMP VALUE ZERO.
111400 01  ws-substr-needle                PIC X(30)   VALUE SPACES.
111500 01  ws-substr-needle-red REDEFINES ws-substr-needle.
111600     03  ws-substr-ndl-char  OCCURS 30 TIMES
111700                             INDEXED BY idx-substr-ndl
111800                             PIC X(01).
111900 01  ws-substr-ndl-len                PIC 9(02)  COMP VALUE ZERO.
112000 01  ws-substr-scan-pos               PIC 9(03)  COMP VALUE ZERO.
112100 01  ws-substr-match-pos              PIC 9(03)  COMP VALUE ZERO.
112200 01  ws-substr-found-switch           PIC X(01)  VALUE "N".
112300     88  ws-substr-was-found               VALUE "Y".
112400
112500*----------------------------------------------------------------
112600* GENERIC TRIM-LENGTH WORK AREA -- RETURNS, IN WS-TRIM-LEN, THE
112700* NUMBER OF BYTES IN WS-TRIM-SOURCE (UP TO WS-TRIM-MAX) BEFORE
112800* TRAILING SPACES BEGIN.
112900*----------------------------------------------------------------
113000 01  ws-trim-source                   PIC X(240)  VALUE SPACES.
113100 01  ws-trim-source-red REDEFINES ws-trim-source.
113200     03  ws-trim-src-char  OCCURS 240 TIMES
113300                            INDEXED BY idx-trim-src
113400                            PIC X(01).
113500 01  ws-trim-max                      PIC 9(03)  COMP VALUE ZERO.
113600 01  ws-trim-len                      PIC 9(03)  COMP VALUE ZERO.
113700
113800*----------------------------------------------------------------
113900* DEDUPLICATED WEBSITE-TOKEN, PRODUCT-TAG, AND METADATA-VALUE
114000* SETS (CR-0712) -- EACH NEW TOKEN IS SEARCHED AGAINST THE SET
114100* ALREADY BUILT AND ONLY ADDED WHEN NOT ALREADY PRESENT, SO A
114200* VENDOR THAT REPEATS A WORD IS NOT SCORED TWICE FOR IT.
114300*----------------------------------------------------------------
114400 01  ws-token-set-count                PIC 9(03)  COMP VALUE ZERO.
114500 01  ws-token-set-table.
114600     03  ws-token-set-entry OCCURS 80 TIMES
114700                            INDEXED BY idx-token-set
114800                            PIC X(24) VALUE SPACES.
114900
115000 01  ws-tag-set-count                  PIC 9(02)  COMP VALUE ZERO.
115100 01  ws-tag-set-table.
115200     03  ws-tag-set-entry OCCURS 20 TIMES
115300                          INDEXED BY idx-tag-set
115400                          PIC X(24) VALUE SPACES.
115500
115600 01  ws-meta-set-count                 PIC 9(02)  COMP VALUE ZERO.
115700 01  ws-meta-set-table.
115800     03  ws-meta-set-entry OCCURS 20 TIMES
115900                           INDEXED BY idx-meta-set
116000                           PIC X(24) VALUE SPACES.
116100
116200*----------------------------------------------------------------
116300* WORD-SPLIT WORK AREA SHARED BY THE TOKENIZE, TAG-SPLIT, AND
116400* METADATA-SPLIT PARAGRAPHS (EACH SPLITS A COMMA- OR SPACE-
116500* DELIMITED LIST INTO WS-TOKEN-BUFFER ONE WORD AT A TIME).
116600*----------------------------------------------------------------
116700 01  ws-split-source                   PIC X(240)  VALUE SPACES.
116800 01  ws-split-source-red REDEFINES ws-split-source.
116900     03  ws-split-src-char  OCCURS 240 TIMES
117000                             INDEXED BY idx-split-src
117100                             PIC X(01).
117200 01  ws-split-src-len                  PIC 9(03)  COMP VALUE ZERO.
117300 01  ws-split-scan-pos                 PIC 9(03)  COMP VALUE ZERO.
117400 01  ws-split-delim                    PIC X(01)  VALUE SPACE.
117500
117600*----------------------------------------------------------------
117700* PER-CATEGORY SCORE BREAKDOWN -- REFRESHED FOR EACH CATEGORY
117800* WHILE SCORING THE CURRENT VENDOR.
117900*----------------------------------------------------------------
118000 01  ws-cat-score-breakdown.
118100     05  ws-scr-website-kwd        PIC S9(03)V99  VALUE ZERO.
118200     05  ws-scr-website-phrase     PIC S9(03)V99  VALUE ZERO.
118300     05  ws-scr-metadata           PIC S9(03)V99  VALUE ZERO.
118400     05  ws-scr-tag                PIC S9(03)V99  VALUE ZERO.
118500     05  ws-scr-negative           PIC S9(03)V99  VALUE ZERO.
118600     05  ws-scr-total-raw          PIC S9(04)V99  VALUE ZERO.
118700     05  FILLER                    PIC X(02)      VALUE SPACES.
118800
118900*----------------------------------------------------------------
119000* CLASSIFICATION WORK FIELDS -- TRACK THE BEST AND SECOND-BEST
119100* CATEGORY SCORES ACROSS THE NINE-CATEGORY SCORING LOOP.
119200*----------------------------------------------------------------
119300 01  ws-classify-work.
119400     05  ws-best-score              PIC S9(04)V99  VALUE ZERO.
119500     05  ws-second-score            PIC S9(04)V99  VALUE ZERO.
119600     05  ws-best-cat-sub            PIC 9(02)  COMP VALUE ZERO.
119700     05  ws-confidence              PIC 9V9(04)    VALUE ZERO.
119800     05  ws-result-category         PIC X(20)      VALUE SPACES.
119900     05  ws-result-benchmark-key    PIC X(34)      VALUE SPACES.
120000     05  FILLER                     PIC X(02)      VALUE SPACES.
120100
120200*----------------------------------------------------------------
120300* PRODUCT RANKING WORK FIELDS (B7, CR-0512) -- ONE ENTRY PER
120400* PRODUCT IN THE WINNING CATEGORY; SORTED DESCENDING BY SCORE,
120500* CASE-BLIND PRODUCT NAME ASCENDING AS THE TIEBREAK.
120600*----------------------------------------------------------------
120700 01  ws-rank-work-table.
120800     03  ws-rank-entry OCCURS 3 TIMES INDEXED BY idx-rank.
120900         05  ws-rank-prod-name      PIC X(24)      VALUE SPACES.
121000         05  ws-rank-prod-score     PIC S9(02)V999 VALUE ZERO.
121100         05  ws-rank-prod-reason    PIC X(60)      VALUE SPACES.
121200         05  FILLER                 PIC X(02)      VALUE SPACES.
121300 01  ws-sort-hold-entry.
121400     03  ws-sort-hold-name          PIC X(24)      VALUE SPACES.
121500     03  ws-sort-hold-score         PIC S9(02)V999 VALUE ZERO.
121600     03  ws-sort-hold-reason        PIC X(60)      VALUE SPACES.
121700     03  FILLER                     PIC X(02)      VALUE SPACES.
121800 01  ws-sort-pass-ctr                 PIC 9(02) COMP VALUE ZERO.
121900 01  ws-sort-slot-ctr                 PIC 9(02) COMP VALUE ZERO.
122000 01  ws-sort-next-slot                PIC 9(02) COMP VALUE ZERO.
122100 01  ws-sort-name-lo                  PIC X(24)     VALUE SPACES.
122200 01  ws-sort-name-hi                  PIC X(24)     VALUE SPACES.
122300 01  ws-sort-swap-switch              PIC X(01)     VALUE "N".
122400     88  ws-sort-a-swap-was-made           VALUE "Y".
122500
122600*----------------------------------------------------------------
122700* SUMMARY REPORT PRINT LINES -- 132 COLUMNS, STYLED AFTER THE
122800* SHOP'S HEADING/DETAIL/TOTAL GROUP-ITEM CONVENTION.
122900*----------------------------------------------------------------
123000 01  ws-rpt-heading-1.
123100     05  FILLER  PIC X(30) VALUE "CLASSIFICATION SUMMARY REPORT".
123200     05  FILLER  PIC X(19) VALUE SPACES.
123201     05  FILLER  PIC X(05) VALUE "PAGE ".
123202     05  rpt-page-no             PIC ZZ9.
123203     05  FILLER  PIC X(75) VALUE SPACES.
123300
123400 01  ws-rpt-heading-2.
123500     05  FILLER  PIC X(08) VALUE "CATEGORY".
123501     05  FILLER  PIC X(14) VALUE SPACES.
123502     05  FILLER  PIC X(05) VALUE "COUNT".
123503     05  FILLER  PIC X(03) VALUE SPACES.
123504     05  FILLER  PIC X(14) VALUE "AVG CONFIDENCE".
124000     05  FILLER  PIC X(88) VALUE SPACES.
124100
124200 01  ws-rpt-category-line.
124300     05  rpt-cat-name               PIC X(22)       VALUE SPACES.
124500     05  rpt-cat-count              PIC ZZZZ9       VALUE ZERO.
124600     05  FILLER                     PIC X(03)       VALUE SPACES.
124601     05  FILLER                     PIC X(07)       VALUE SPACES.
124700     05  rpt-cat-avg-conf           PIC 9.9999      VALUE ZERO.
124800     05  FILLER                     PIC X(89)       VALUE SPACES.
124900
125000 01  ws-rpt-dash-line.
125100     05  FILLER  PIC X(45) VALUE ALL "-".
125200     05  FILLER  PIC X(87) VALUE SPACES.
125300
125400 01  ws-rpt-total-line.
125500     05  FILLER                     PIC X(22)       VALUE
125501         "TOTAL VENDORS".
125700     05  rpt-tot-count              PIC ZZZZ9       VALUE ZERO.
125800     05  FILLER                     PIC X(03)       VALUE SPACES.
125801     05  FILLER                     PIC X(07)       VALUE SPACES.
125900     05  rpt-tot-avg-conf           PIC 9.9999      VALUE ZERO.
126000     05  FILLER                     PIC X(89)       VALUE SPACES.
126100
126200*----------------------------------------------------------------
126300* B7 PRODUCT-RANKING WORK FIELDS -- A SMALL WORD SET BUILT FROM
126400* THE CURRENT PRODUCT'S NAME AND ALIASES, USED TO COUNT DISTINCT
126500* TOKEN HITS AGAINST THE WEBSITE TOKEN SET.
126600*----------------------------------------------------------------
126700 01  ws-b7-word-count                 PIC 9(02) COMP VALUE ZERO.
126800 01  ws-b7-word-table.
126900     03  ws-b7-word-entry OCCURS 12 TIMES
127000                          INDEXED BY idx-b7-word
127100                          PIC X(24) VALUE SPACES.
127200 01  ws-b7-hit-count                  PIC 9(02) COMP VALUE ZERO.
127300 01  ws-b7-name-lower                 PIC X(30) VALUE SPACES.
127400 01  ws-b7-prod-lower                 PIC X(24) VALUE SPACES.
127500 01  ws-b7-phrase-flag                PIC X(01) VALUE "N".
127600     88  ws-b7-had-phrase-match            VALUE "Y".
127700 01  ws-b7-token-flag                 PIC X(01) VALUE "N".
127800     88  ws-b7-had-token-match             VALUE "Y".
127900 01  ws-b7-align-code                 PIC 9(01) COMP VALUE ZERO.
128000 01  ws-b7-token-bonus                PIC 9(01)V999 VALUE ZERO.
128100
128200 PROCEDURE DIVISION.
128300 DECLARATIVES.
128400 File-Handler SECTION.
128500     USE AFTER ERROR PROCEDURE ON vendor-file.
128600
128700 status-check.
128800     DISPLAY "+-----------------------------------+"
128900     DISPLAY "| VNDCLSRP FILE STATUS EXCEPTION     |"
129000     DISPLAY "+-----------------------------------+"
129100     DISPLAY "| VENDOR-FILE STATUS: [" fs-vendor-file "]."
129200     DISPLAY "+-----------------------------------+"
129300     STOP RUN.
129400 END DECLARATIVES.
129500
129600 MAIN-PARAGRAPH.
129700     PERFORM 100000-begin-start-run
129800        THRU 100000-end-start-run
129900
130000     PERFORM 200000-begin-process-vendor
130100        THRU 200000-end-process-vendor
130200       UNTIL end-of-vendor-file
130300
130400     PERFORM 300000-begin-write-summary-report
130500        THRU 300000-end-write-summary-report
130600
130700     PERFORM 900000-begin-finish-run
130800        THRU 900000-end-finish-run
130900
131000     STOP RUN.
131100
131200*----------------------------------------------------------------
131300* 100000 -- OPEN FILES AND PRIME THE READ.
131400*----------------------------------------------------------------
131500 100000-begin-start-run.
131600     OPEN INPUT  vendor-file
131700     OPEN OUTPUT result-file
131800     OPEN OUTPUT report-file
131810
131820     IF ws-rerun-switch
131830         DISPLAY "VNDCLSRP - UPSI-0 ON, OPERATOR-FLAGGED RERUN"
131840     END-IF
131900
132000     PERFORM 100200-prime-vendor-read.
132100 100000-end-start-run.
132200     EXIT.
132300
132400 100200-prime-vendor-read.
132500     READ vendor-file RECORD
132600       AT END
132700          SET end-of-vendor-file TO TRUE
132800     END-READ.
132900
133000*----------------------------------------------------------------
133100* 200000 -- PROCESS ONE VENDOR RECORD (U1/U2/U3/U4/U6).
133200*----------------------------------------------------------------
133300 200000-begin-process-vendor.
133400     ADD  cte-01                 TO ws-vendors-read
133500
133600     MOVE vnd-vendor-id          TO ws-vend-id
133700     MOVE vnd-vendor-name        TO ws-vend-name
133800     MOVE vnd-vendor-description TO ws-vend-description
133900     MOVE vnd-vendor-product-tags     TO ws-vend-product-tags
134000     MOVE vnd-vendor-metadata-vals    TO ws-vend-metadata-vals
134100
134200     PERFORM 210000-begin-extract-vendor-signals
134300        THRU 210000-end-extract-vendor-signals
134400
134500     PERFORM 220000-begin-classify-vendor
134600        THRU 220000-end-classify-vendor
134700
134800     PERFORM 240000-begin-lookup-benchmark-key
134900        THRU 240000-end-lookup-benchmark-key
135000
135100     PERFORM 260000-begin-rank-category-products
135200        THRU 260000-end-rank-category-products
135300
135400     PERFORM 280000-begin-write-result-record
135500        THRU 280000-end-write-result-record
135600
135700     PERFORM 290000-begin-accumulate-category-tally
135800        THRU 290000-end-accumulate-category-tally
135900
136000     PERFORM 100200-prime-vendor-read.
136100 200000-end-process-vendor.
136200     EXIT.
136300
136400*----------------------------------------------------------------
136500* 210000 -- U1 FEATURE EXTRACTION.  BUILDS THE LOWERCASED
136600* COMBINED NAME+DESCRIPTION TEXT, THE DEDUPLICATED WEBSITE TOKEN
136700* SET, THE DEDUPLICATED PRODUCT-TAG SET, AND THE DEDUPLICATED
136800* METADATA-VALUE SET USED BY THE SCORING PARAGRAPHS BELOW.
136900*----------------------------------------------------------------
137000 210000-begin-extract-vendor-signals.
137100     PERFORM 211000-build-combined-text
137200        THRU 211000-exit-build-combined-text
137300
137400     PERFORM 212000-tokenize-website-text
137500        THRU 212000-exit-tokenize-website-text
137600
137700     PERFORM 213000-split-product-tags
137800        THRU 213000-exit-split-product-tags
137900
138000     PERFORM 214000-split-metadata-values
138100        THRU 214000-exit-split-metadata-values.
138200 210000-end-extract-vendor-signals.
138300     EXIT.
138400
138500 211000-build-combined-text.
138600     MOVE SPACES TO ws-combined-raw
138700     STRING ws-vend-description      DELIMITED BY SIZE
138800            " "                     DELIMITED BY SIZE
138900            ws-vend-name            DELIMITED BY SIZE
139000       INTO ws-combined-raw
139100     END-STRING
139200
139300     INSPECT ws-combined-raw CONVERTING
139400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
139500     TO "abcdefghijklmnopqrstuvwxyz"
139600
139700     MOVE ZERO          TO ws-combined-norm-len
139800     MOVE SPACES        TO ws-combined-norm
139900     SET idx-comb-raw   TO 1
140000     PERFORM 211100-copy-one-combined-char
140100        THRU 211100-exit-copy-one-combined-char
140200       VARYING idx-comb-raw FROM 1 BY 1
140300         UNTIL idx-comb-raw > 240.
140400 211000-exit-build-combined-text.
140500     EXIT.
140600
140700* COPIES ONE CHARACTER OF THE RAW COMBINED TEXT TO THE
140800* NORMALIZED BUFFER, COLLAPSING A RUN OF TWO OR MORE SPACES
140900* DOWN TO A SINGLE SPACE.
141000 211100-copy-one-combined-char.
141100     IF ws-comb-raw-char(idx-comb-raw) = SPACE
141200        AND idx-comb-raw > 1
141300        AND ws-comb-raw-char(idx-comb-raw - 1) = SPACE
141400         CONTINUE
141500     ELSE
141600         ADD 1 TO ws-combined-norm-len
141700         IF ws-combined-norm-len <= 240
141800             SET idx-comb-norm TO ws-combined-norm-len
141900             MOVE ws-comb-raw-char(idx-comb-raw)
142000               TO ws-comb-norm-char(idx-comb-norm)
142100         ELSE
142200             SUBTRACT 1 FROM ws-combined-norm-len
142300         END-IF
142400     END-IF.
142500 211100-exit-copy-one-combined-char.
142600     EXIT.
142700
142800* SPLITS THE LOWERCASED COMBINED TEXT ON ANY CHARACTER THAT IS
142900* NOT A-Z, 0-9 OR UNDERSCORE INTO WS-TOKEN-SET-TABLE.  TOKENS OF
143000* LENGTH LESS THAN 2, AND TOKENS THAT ARE ALL DIGITS, ARE
143100* DROPPED; SURVIVORS ARE DEDUPLICATED (CR-0712).
143200 212000-tokenize-website-text.
143300     MOVE ws-combined-norm        TO ws-split-source
143400     MOVE ws-combined-norm-len    TO ws-split-src-len
143500     MOVE SPACE                   TO ws-split-delim
143600
143700     PERFORM 212100-split-source-into-tokens
143800        THRU 212100-exit-split-source-into-tokens.
143900 212000-exit-tokenize-website-text.
144000     EXIT.
144100
144200 212100-split-source-into-tokens.
144300     MOVE ZERO     TO ws-split-scan-pos
144400     MOVE ZERO     TO ws-token-buffer-len
144500     MOVE SPACES   TO ws-token-buffer
144600
144700     PERFORM 212110-scan-one-split-char
144800        THRU 212110-exit-scan-one-split-char
144900       VARYING idx-split-src FROM 1 BY 1
145000         UNTIL idx-split-src > ws-split-src-len
145100
145200     IF ws-token-buffer-len > 0
145300         PERFORM 212200-add-token-if-new
145400            THRU 212200-exit-add-token-if-new
145500     END-IF.
145600 212100-exit-split-source-into-tokens.
145700     EXIT.
145800
145900* A WORD CHARACTER (LETTER, DIGIT OR UNDERSCORE) EXTENDS THE
146000* CURRENT TOKEN IN THE BUFFER.  ANYTHING ELSE ENDS IT.
146100 212110-scan-one-split-char.
146200     IF ws-split-src-char(idx-split-src) IS ws-lower-alpha-class
146300        OR ws-split-src-char(idx-split-src) IS ws-digit-class
146400        OR ws-split-src-char(idx-split-src) = "_"
146500         ADD 1 TO ws-token-buffer-len
146600         IF ws-token-buffer-len <= 24
146700             SET idx-tok-buf TO ws-token-buffer-len
146800             MOVE ws-split-src-char(idx-split-src)
146900               TO ws-tok-buf-char(idx-tok-buf)
147000         END-IF
147100     ELSE
147200         IF ws-token-buffer-len > 0
147300             PERFORM 212200-add-token-if-new
147400                THRU 212200-exit-add-token-if-new
147500         END-IF
147600         MOVE ZERO   TO ws-token-buffer-len
147700         MOVE SPACES TO ws-token-buffer
147800     END-IF.
147900 212110-exit-scan-one-split-char.
148000     EXIT.
148100
148200* DROPS TOKENS SHORTER THAN TWO BYTES AND TOKENS THAT ARE ALL
148300* DIGITS, THEN ADDS THE SURVIVOR TO THE WEBSITE TOKEN SET IF IT
148400* IS NOT ALREADY THERE.
148500 212200-add-token-if-new.
148600     MOVE "Y" TO ws-digit-switch
148700     PERFORM 212210-test-one-digit-position
148800        THRU 212210-exit-test-one-digit-position
148900       VARYING idx-tok-buf FROM 1 BY 1
149000         UNTIL idx-tok-buf > ws-token-buffer-len
149100
149200     IF ws-token-buffer-len >= 2
149300        AND ws-digit-switch = "N"
149400         MOVE "N"    TO ws-dup-switch
149500         IF ws-token-set-count > 0
149600             SET idx-token-set TO 1
149700             SEARCH ws-token-set-entry
149800                AT END
149900                    CONTINUE
150000                WHEN ws-token-set-entry(idx-token-set)
150100                     = ws-token-buffer
150200                    MOVE "Y" TO ws-dup-switch
150300             END-SEARCH
150400         END-IF
150500         IF ws-dup-switch = "N"
150600            AND ws-token-set-count < 80
150700             ADD 1 TO ws-token-set-count
150800             SET idx-token-set TO ws-token-set-count
150900             MOVE ws-token-buffer
151000               TO ws-token-set-entry(idx-token-set)
151100         END-IF
151200     END-IF
151300
151400     MOVE ZERO   TO ws-token-buffer-len
151500     MOVE SPACES TO ws-token-buffer.
151600 212200-exit-add-token-if-new.
151700     EXIT.
151800
151900 212210-test-one-digit-position.
152000     IF ws-tok-buf-char(idx-tok-buf) NOT NUMERIC
152100         MOVE "N" TO ws-digit-switch
152200     END-IF.
152300 212210-exit-test-one-digit-position.
152400     EXIT.
152500
152600* PRODUCT-TAGS IS FIVE FIXED 16-BYTE SLOTS.  EACH NON-BLANK SLOT
152700* IS LOWERCASED, TRIMMED AND ADDED TO WS-TAG-SET-TABLE; A
152800* MULTI-WORD TAG ALSO HAS EACH OF ITS CONSTITUENT WORDS ADDED
152900* PER CR-4471, SO SINGLE-WORD TAG SEARCHES STILL HIT (SEE 213300).
153000 213000-split-product-tags.
153100     PERFORM 213010-process-one-tag-slot
153200        THRU 213010-exit-process-one-tag-slot
153300       VARYING idx-vend-tag FROM 1 BY 1
153400         UNTIL idx-vend-tag > 5.
153500 213000-exit-split-product-tags.
153600     EXIT.
153700
153800 213010-process-one-tag-slot.
153900     IF ws-vend-tag-slot(idx-vend-tag) NOT = SPACES
154000         MOVE SPACES TO ws-token-buffer
154100         MOVE ws-vend-tag-slot(idx-vend-tag) TO ws-token-buffer
154200         INSPECT ws-token-buffer CONVERTING
154300            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
154400         TO "abcdefghijklmnopqrstuvwxyz"
154500
154600         MOVE 16 TO ws-trim-max
154700         MOVE ws-token-buffer TO ws-trim-source
154800         PERFORM 495000-compute-trim-length
154900            THRU 495000-exit-compute-trim-length
155000         MOVE ws-trim-len TO ws-token-buffer-len
155100
155200         PERFORM 213200-add-tag-if-new
155300            THRU 213200-exit-add-tag-if-new
155400
155500         MOVE ws-vend-tag-slot(idx-vend-tag) TO ws-split-source
155600         INSPECT ws-split-source CONVERTING
155700            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
155800         TO "abcdefghijklmnopqrstuvwxyz"
155900         MOVE 16 TO ws-split-src-len
156000
156100         PERFORM 213300-split-slot-into-tag-words
156200            THRU 213300-exit-split-slot-into-tag-words
156300     END-IF.
156400 213010-exit-process-one-tag-slot.
156500     EXIT.
156600
156700 213200-add-tag-if-new.
156800     MOVE "N" TO ws-dup-switch
156900     IF ws-tag-set-count > 0
157000         SET idx-tag-set TO 1
157100         SEARCH ws-tag-set-entry
157200            AT END
157300                CONTINUE
157400            WHEN ws-tag-set-entry(idx-tag-set) = ws-token-buffer
157500                MOVE "Y" TO ws-dup-switch
157600         END-SEARCH
157700     END-IF
157800     IF ws-dup-switch = "N" AND ws-tag-set-count < 20
157900         ADD 1 TO ws-tag-set-count
158000         SET idx-tag-set TO ws-tag-set-count
158100         MOVE ws-token-buffer TO ws-tag-set-entry(idx-tag-set)
158200     END-IF.
158300 213200-exit-add-tag-if-new.
158400     EXIT.
158500
158600* ADDS EACH CONSTITUENT WORD OF A MULTI-WORD TAG SLOT TO THE
158700* TAG SET, SPLITTING ON ANY NON-ALPHANUMERIC CHARACTER.
158800 213300-split-slot-into-tag-words.
158900     MOVE ZERO   TO ws-token-buffer-len
159000     MOVE SPACES TO ws-token-buffer
159100     PERFORM 213310-scan-one-tag-word-char
159200        THRU 213310-exit-scan-one-tag-word-char
159300       VARYING idx-split-src FROM 1 BY 1
159400         UNTIL idx-split-src > ws-split-src-len
159500     IF ws-token-buffer-len > 0
159600         PERFORM 213200-add-tag-if-new
159700            THRU 213200-exit-add-tag-if-new
159800     END-IF.
159900 213300-exit-split-slot-into-tag-words.
160000     EXIT.
160100
160200 213310-scan-one-tag-word-char.
160300     IF ws-split-src-char(idx-split-src) IS ALPHABETIC-LOWER
160400        OR ws-split-src-char(idx-split-src) IS NUMERIC
160500         ADD 1 TO ws-token-buffer-len
160600         IF ws-token-buffer-len <= 24
160700             SET idx-tok-buf TO ws-token-buffer-len
160800             MOVE ws-split-src-char(idx-split-src)
160900               TO ws-tok-buf-char(idx-tok-buf)
161000         END-IF
161100     ELSE
161200         IF ws-token-buffer-len > 0
161300             PERFORM 213200-add-tag-if-new
161400                THRU 213200-exit-add-tag-if-new
161500         END-IF
161600         MOVE ZERO   TO ws-token-buffer-len
161700         MOVE SPACES TO ws-token-buffer
161800     END-IF.
161900 213310-exit-scan-one-tag-word-char.
162000     EXIT.
162100
162200* METADATA-VALS IS FIVE FIXED 16-BYTE SLOTS -- SAME SHAPE AS
162300* 213000 ABOVE, AGAINST THE METADATA-VALUE SET INSTEAD OF THE
162400* TAG SET.
162500 214000-split-metadata-values.
162600     PERFORM 214010-process-one-meta-slot
162700        THRU 214010-exit-process-one-meta-slot
162800       VARYING idx-vend-meta FROM 1 BY 1
162900         UNTIL idx-vend-meta > 5.
163000 214000-exit-split-metadata-values.
163100     EXIT.
163200
163300 214010-process-one-meta-slot.
163400     IF ws-vend-meta-slot(idx-vend-meta) NOT = SPACES
163500         MOVE SPACES TO ws-token-buffer
163600         MOVE ws-vend-meta-slot(idx-vend-meta) TO ws-token-buffer
163700         INSPECT ws-token-buffer CONVERTING
163800            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
163900         TO "abcdefghijklmnopqrstuvwxyz"
164000
164100         MOVE 16 TO ws-trim-max
164200         MOVE ws-token-buffer TO ws-trim-source
164300         PERFORM 495000-compute-trim-length
164400            THRU 495000-exit-compute-trim-length
164500         MOVE ws-trim-len TO ws-token-buffer-len
164600
164700         PERFORM 214200-add-meta-if-new
164800            THRU 214200-exit-add-meta-if-new
164900
165000         MOVE ws-vend-meta-slot(idx-vend-meta) TO ws-split-source
165100         INSPECT ws-split-source CONVERTING
165200            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
165300         TO "abcdefghijklmnopqrstuvwxyz"
165400         MOVE 16 TO ws-split-src-len
165500
165600         PERFORM 214300-split-slot-into-meta-words
165700            THRU 214300-exit-split-slot-into-meta-words
165800     END-IF.
165900 214010-exit-process-one-meta-slot.
166000     EXIT.
166100
166200 214200-add-meta-if-new.
166300     MOVE "N" TO ws-dup-switch
166400     IF ws-meta-set-count > 0
166500         SET idx-meta-set TO 1
166600         SEARCH ws-meta-set-entry
166700            AT END
166800                CONTINUE
166900            WHEN ws-meta-set-entry(idx-meta-set) = ws-token-buffer
167000                MOVE "Y" TO ws-dup-switch
167100         END-SEARCH
167200     END-IF
167300     IF ws-dup-switch = "N" AND ws-meta-set-count < 20
167400         ADD 1 TO ws-meta-set-count
167500         SET idx-meta-set TO ws-meta-set-count
167600         MOVE ws-token-buffer TO ws-meta-set-entry(idx-meta-set)
167700     END-IF.
167800 214200-exit-add-meta-if-new.
167900     EXIT.
168000
168100 214300-split-slot-into-meta-words.
168200     MOVE ZERO   TO ws-token-buffer-len
168300     MOVE SPACES TO ws-token-buffer
168400     PERFORM 214310-scan-one-meta-word-char
168500        THRU 214310-exit-scan-one-meta-word-char
168600       VARYING idx-split-src FROM 1 BY 1
168700         UNTIL idx-split-src > ws-split-src-len
168800     IF ws-token-buffer-len > 0
168900         PERFORM 214200-add-meta-if-new
169000            THRU 214200-exit-add-meta-if-new
169100     END-IF.
169200 214300-exit-split-slot-into-meta-words.
169300     EXIT.
169400
169500 214310-scan-one-meta-word-char.
169600     IF ws-split-src-char(idx-split-src) IS ALPHABETIC-LOWER
169700        OR ws-split-src-char(idx-split-src) IS NUMERIC
169800         ADD 1 TO ws-token-buffer-len
169900         IF ws-token-buffer-len <= 24
170000             SET idx-tok-buf TO ws-token-buffer-len
170100             MOVE ws-split-src-char(idx-split-src)
170200               TO ws-tok-buf-char(idx-tok-buf)
170300         END-IF
170400     ELSE
170500         IF ws-token-buffer-len > 0
170600             PERFORM 214200-add-meta-if-new
170700                THRU 214200-exit-add-meta-if-new
170800         END-IF
170900         MOVE ZERO   TO ws-token-buffer-len
171000         MOVE SPACES TO ws-token-buffer
171100     END-IF.
171200 214310-exit-scan-one-meta-word-char.
171300     EXIT.
171400
171500*----------------------------------------------------------------
171600* 220000 -- U2 CLASSIFICATION ENGINE.  SCORES THE VENDOR
171700* AGAINST EACH OF THE NINE TAXONOMY CATEGORIES (B1-B5), THEN
171800* PICKS THE WINNER AND COMPUTES THE CONFIDENCE FIGURE (B6).
171900*----------------------------------------------------------------
172000 220000-begin-classify-vendor.
172100     MOVE ZERO      TO ws-best-score
172200     MOVE ZERO      TO ws-second-score
172300     MOVE ZERO      TO ws-best-cat-sub
172400
172500     PERFORM 225000-score-one-category
172600        THRU 225000-exit-score-one-category
172700       VARYING idx-tax-cat FROM 1 BY 1
172800         UNTIL idx-tax-cat > cte-num-categories
172900
173000     PERFORM 229000-select-winner-and-confidence
173100        THRU 229000-exit-select-winner-and-confidence.
173200 220000-end-classify-vendor.
173300     EXIT.
173400
173500* SCORES THE CATEGORY CURRENTLY ADDRESSED BY IDX-TAX-CAT AND,
173600* IF IT BEATS THE RUNNING BEST, PROMOTES THE OLD BEST TO
173700* SECOND-BEST AND MAKES THIS ONE THE NEW BEST (B6 TOP-TWO TRACK).
173800 225000-score-one-category.
173900     MOVE ZERO TO ws-scr-website-kwd
174000     MOVE ZERO TO ws-scr-website-phrase
174100     MOVE ZERO TO ws-scr-metadata
174200     MOVE ZERO TO ws-scr-tag
174300     MOVE ZERO TO ws-scr-negative
174400
174500     PERFORM 225100-score-website-tokens
174600        THRU 225100-exit-score-website-tokens
174700
174800     PERFORM 225200-score-website-phrases
174900        THRU 225200-exit-score-website-phrases
175000
175100     PERFORM 225300-score-metadata-matches
175200        THRU 225300-exit-score-metadata-matches
175300
175400     PERFORM 225400-score-product-tags
175500        THRU 225400-exit-score-product-tags
175600
175700     PERFORM 225500-score-negative-penalties
175800        THRU 225500-exit-score-negative-penalties
175900
176000     COMPUTE ws-scr-total-raw =
176100             ws-scr-website-kwd  + ws-scr-website-phrase
176200           + ws-scr-metadata     + ws-scr-tag
176300           - ws-scr-negative
176310
176320*    B5 -- A CATEGORY'S SCORE NEVER GOES BELOW ZERO, EVEN WHEN
176330*    ITS NEGATIVE-TRIGGER PENALTY OUTWEIGHS ITS POSITIVE SIGNALS.
176340     IF ws-scr-total-raw < ZERO
176350         MOVE ZERO TO ws-scr-total-raw
176360     END-IF
176400
176500     IF ws-scr-total-raw > ws-best-score
176600         MOVE ws-best-score  TO ws-second-score
176700         MOVE ws-scr-total-raw TO ws-best-score
176800         SET  ws-best-cat-sub TO idx-tax-cat
176900     ELSE
177000         IF ws-scr-total-raw > ws-second-score
177100             MOVE ws-scr-total-raw TO ws-second-score
177200         END-IF
177300     END-IF.
177400 225000-exit-score-one-category.
177500     EXIT.
177600
177700* B1 -- EVERY WEBSITE TOKEN THAT EXACTLY MATCHES A CATEGORY
177800* KEYWORD (AND IS NOT A PHRASE-ONLY KEYWORD) SCORES 1.0, EXCEPT
177900* FOR THE PAYMENTS CATEGORY'S GENERIC-TOKEN LIST, WHICH SCORES
178000* AT HALF WEIGHT (CR-0388).
178100 225100-score-website-tokens.
178200     PERFORM 225110-score-one-website-token
178300        THRU 225110-exit-score-one-website-token
178400       VARYING idx-token-set FROM 1 BY 1
178500         UNTIL idx-token-set > ws-token-set-count.
178600 225100-exit-score-website-tokens.
178700     EXIT.
178800
178900 225110-score-one-website-token.
179000     PERFORM 225120-test-one-keyword-for-token
179100        THRU 225120-exit-test-one-keyword-for-token
179200       VARYING idx-tax-kwd FROM 1 BY 1
179300         UNTIL idx-tax-kwd > cte-kwd-slots.
179400 225110-exit-score-one-website-token.
179500     EXIT.
179600
179700 225120-test-one-keyword-for-token.
179800     IF ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd) NOT = SPACES
179900        AND NOT ws-tax-kwd-is-phrase-only(idx-tax-cat, idx-tax-kwd)
180000        AND ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd) =
180100            ws-token-set-entry(idx-token-set)
180200         IF idx-tax-cat = 1
180300             MOVE "N" TO ws-dup-switch
180400             SET idx-pay-generic TO 1
180500             SEARCH ws-pay-generic-entry
180600                AT END
180700                    CONTINUE
180800                WHEN ws-pay-generic-entry(idx-pay-generic) =
180900                     ws-token-set-entry(idx-token-set)
181000                    MOVE "Y" TO ws-dup-switch
181100             END-SEARCH
181200             IF ws-dup-switch = "Y"
181300                 ADD 0.25 TO ws-scr-website-kwd
181400             ELSE
181500                 ADD 1   TO ws-scr-website-kwd
181600             END-IF
181700         ELSE
181800             ADD 1 TO ws-scr-website-kwd
181900         END-IF
182000     END-IF.
182100 225120-exit-test-one-keyword-for-token.
182200     EXIT.
182300
182400* B2 -- EVERY CATEGORY KEYWORD CONTAINING A SPACE (A PHRASE)
182500* THAT APPEARS AS A SUBSTRING OF THE NORMALIZED COMBINED TEXT
182600* SCORES 2.00.  A KEYWORD FLAGGED PHRASE-ONLY (THE ANALYTICS
182700* "bi " ENTRY) IS SEARCHED ONE BYTE LONGER THAN ITS TRIMMED
182800* LENGTH SO THE REQUIRED TRAILING SPACE IS PART OF THE MATCH.
182900 225200-score-website-phrases.
183000     PERFORM 225210-test-one-phrase-keyword
183100        THRU 225210-exit-test-one-phrase-keyword
183200       VARYING idx-tax-kwd FROM 1 BY 1
183300         UNTIL idx-tax-kwd > cte-kwd-slots.
183400 225200-exit-score-website-phrases.
183500     EXIT.
183600
183700 225210-test-one-phrase-keyword.
183800     IF ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd) NOT = SPACES
183900         MOVE 22 TO ws-trim-max
184000         MOVE ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd)
184100           TO ws-trim-source
184200         PERFORM 495000-compute-trim-length
184300            THRU 495000-exit-compute-trim-length
184400
184500         MOVE "N" TO ws-phrase-switch
184600         PERFORM 225220-test-one-kwd-char-for-space
184700            THRU 225220-exit-test-one-kwd-char-for-space
184800           VARYING idx-trim-src FROM 1 BY 1
184900             UNTIL idx-trim-src > ws-trim-len
185000
185100         IF ws-phrase-found
185200            OR ws-tax-kwd-is-phrase-only(idx-tax-cat, idx-tax-kwd)
185300             MOVE ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd)
185400               TO ws-substr-needle
185500             MOVE ws-trim-len TO ws-substr-ndl-len
185600             IF ws-tax-kwd-is-phrase-only(idx-tax-cat, idx-tax-kwd)
185700                 ADD 1 TO ws-substr-ndl-len
185800             END-IF
185900
186000             MOVE ws-combined-norm TO ws-substr-haystack
186100             MOVE ws-combined-norm-len TO ws-substr-hay-len
186200
186300             PERFORM 490000-search-for-substring
186400                THRU 490000-exit-search-for-substring
186500
186600             IF ws-substr-was-found
186700                 ADD 2 TO ws-scr-website-phrase
186800             END-IF
186900         END-IF
187000     END-IF.
187100 225210-exit-test-one-phrase-keyword.
187200     EXIT.
187300
187400 225220-test-one-kwd-char-for-space.
187500     IF ws-trim-src-char(idx-trim-src) = SPACE
187600         MOVE "Y" TO ws-phrase-switch
187700     END-IF.
187800 225220-exit-test-one-kwd-char-for-space.
187900     EXIT.
188000
188100* B3 -- EACH DISTINCT METADATA VALUE THAT EITHER EXACTLY EQUALS
188200* A METADATA TRIGGER OF THE CATEGORY, OR CONTAINS ANY TRIGGER AS
188300* A SUBSTRING, SCORES 1.50 -- AT MOST ONCE PER METADATA VALUE.
188400 225300-score-metadata-matches.
188500     PERFORM 225310-test-one-metadata-value
188600        THRU 225310-exit-test-one-metadata-value
188700       VARYING idx-meta-set FROM 1 BY 1
188800         UNTIL idx-meta-set > ws-meta-set-count.
188900 225300-exit-score-metadata-matches.
189000     EXIT.
189100
189200 225310-test-one-metadata-value.
189300     MOVE "N" TO ws-phrase-switch
189400     PERFORM 225320-test-one-trigger-against-value
189500        THRU 225320-exit-test-one-trigger-against-value
189600       VARYING idx-tax-trg FROM 1 BY 1
189700         UNTIL idx-tax-trg > cte-trg-slots
189800            OR ws-phrase-found
189900     IF ws-phrase-found
190000         ADD 1.5 TO ws-scr-metadata
190100     END-IF.
190200 225310-exit-test-one-metadata-value.
190300     EXIT.
190400
190500 225320-test-one-trigger-against-value.
190600     IF ws-tax-trigger(idx-tax-cat, idx-tax-trg) NOT = SPACES
190700         IF ws-tax-trigger(idx-tax-cat, idx-tax-trg)
190800            = ws-meta-set-entry(idx-meta-set)
190900             MOVE "Y" TO ws-phrase-switch
191000         ELSE
191100             MOVE ws-meta-set-entry(idx-meta-set)
191200               TO ws-substr-haystack
191300             MOVE 24 TO ws-trim-max
191400             MOVE ws-meta-set-entry(idx-meta-set) TO ws-trim-source
191500             PERFORM 495000-compute-trim-length
191600                THRU 495000-exit-compute-trim-length
191700             MOVE ws-trim-len TO ws-substr-hay-len
191800
191900             MOVE ws-tax-trigger(idx-tax-cat, idx-tax-trg)
192000               TO ws-substr-needle
192100             MOVE 24 TO ws-trim-max
192200             MOVE ws-tax-trigger(idx-tax-cat, idx-tax-trg)
192300               TO ws-trim-source
192400             PERFORM 495000-compute-trim-length
192500                THRU 495000-exit-compute-trim-length
192600             MOVE ws-trim-len TO ws-substr-ndl-len
192700
192800             PERFORM 490000-search-for-substring
192900                THRU 490000-exit-search-for-substring
193000
193100             IF ws-substr-was-found
193200                 MOVE "Y" TO ws-phrase-switch
193300             END-IF
193400         END-IF
193500     END-IF.
193600 225320-exit-test-one-trigger-against-value.
193700     EXIT.
193800
193900* B4 -- EACH DISTINCT TAG THAT EXACTLY EQUALS A CATEGORY
194000* KEYWORD OR A METADATA TRIGGER SCORES 2.00, AT MOST ONCE PER
194100* TAG.
194200 225400-score-product-tags.
194300     PERFORM 225410-test-one-tag
194400        THRU 225410-exit-test-one-tag
194500       VARYING idx-tag-set FROM 1 BY 1
194600         UNTIL idx-tag-set > ws-tag-set-count.
194700 225400-exit-score-product-tags.
194800     EXIT.
194900
195000 225410-test-one-tag.
195100     MOVE "N" TO ws-phrase-switch
195200
195300     SET idx-tax-kwd TO 1
195400     SEARCH ws-tax-keyword(idx-tax-cat)
195500        AT END
195600            CONTINUE
195700        WHEN ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd) NOT = SPACES
195800             AND ws-tax-kwd-text(idx-tax-cat, idx-tax-kwd)
195900                 = ws-tag-set-entry(idx-tag-set)
196000            MOVE "Y" TO ws-phrase-switch
196100     END-SEARCH
196200
196300     IF NOT ws-phrase-found
196400         SET idx-tax-trg TO 1
196500         SEARCH ws-tax-trigger(idx-tax-cat)
196600            AT END
196700                CONTINUE
196800            WHEN ws-tax-trigger(idx-tax-cat, idx-tax-trg) NOT = SPACES
196900                 AND ws-tax-trigger(idx-tax-cat, idx-tax-trg)
197000                     = ws-tag-set-entry(idx-tag-set)
197100                MOVE "Y" TO ws-phrase-switch
197200         END-SEARCH
197300     END-IF
197400
197500     IF ws-phrase-found
197600         ADD 2 TO ws-scr-tag
197700     END-IF.
197800 225410-exit-test-one-tag.
197900     EXIT.
198000
198100* B5 -- EVERY WEBSITE TOKEN, METADATA VALUE, OR TAG THAT
198200* EXACTLY EQUALS ONE OF THE CATEGORY'S NEGATIVE SIGNALS
198300* SUBTRACTS 2.00 PER MATCH.
198400 225500-score-negative-penalties.
198500     PERFORM 225510-test-negatives-against-tokens
198600        THRU 225510-exit-test-negatives-against-tokens
198700       VARYING idx-token-set FROM 1 BY 1
198800         UNTIL idx-token-set > ws-token-set-count
198900
199000     PERFORM 225520-test-negatives-against-meta
199100        THRU 225520-exit-test-negatives-against-meta
199200       VARYING idx-meta-set FROM 1 BY 1
199300         UNTIL idx-meta-set > ws-meta-set-count
199400
199500     PERFORM 225530-test-negatives-against-tags
199600        THRU 225530-exit-test-negatives-against-tags
199700       VARYING idx-tag-set FROM 1 BY 1
199800         UNTIL idx-tag-set > ws-tag-set-count.
199900 225500-exit-score-negative-penalties.
200000     EXIT.
200100
200200 225510-test-negatives-against-tokens.
200300     SET idx-tax-neg TO 1
200400     SEARCH ws-tax-negative(idx-tax-cat)
200500        AT END
200600            CONTINUE
200700        WHEN ws-tax-negative(idx-tax-cat, idx-tax-neg) NOT = SPACES
200800             AND ws-tax-negative(idx-tax-cat, idx-tax-neg)
200900                 = ws-token-set-entry(idx-token-set)
201000            ADD 2 TO ws-scr-negative
201100     END-SEARCH.
201200 225510-exit-test-negatives-against-tokens.
201300     EXIT.
201400
201500 225520-test-negatives-against-meta.
201600     SET idx-tax-neg TO 1
201700     SEARCH ws-tax-negative(idx-tax-cat)
201800        AT END
201900            CONTINUE
202000        WHEN ws-tax-negative(idx-tax-cat, idx-tax-neg) NOT = SPACES
202100             AND ws-tax-negative(idx-tax-cat, idx-tax-neg)
202200                 = ws-meta-set-entry(idx-meta-set)
202300            ADD 2 TO ws-scr-negative
202400     END-SEARCH.
202500 225520-exit-test-negatives-against-meta.
202600     EXIT.
202700
202800 225530-test-negatives-against-tags.
202900     SET idx-tax-neg TO 1
203000     SEARCH ws-tax-negative(idx-tax-cat)
203100        AT END
203200            CONTINUE
203300        WHEN ws-tax-negative(idx-tax-cat, idx-tax-neg) NOT = SPACES
203400             AND ws-tax-negative(idx-tax-cat, idx-tax-neg)
203500                 = ws-tag-set-entry(idx-tag-set)
203600            ADD 2 TO ws-scr-negative
203700     END-SEARCH.
203800 225530-exit-test-negatives-against-tags.
203900     EXIT.
204000
204100* B6 -- WINNER SELECTION AND CONFIDENCE.  IDX-TAX-CAT IS LEFT
204200* POSITIONED AT CTE-NUM-CATEGORIES + 1 BY THE VARYING LOOP IN
204300* 220000, SO WS-BEST-CAT-SUB (SET EACH TIME A NEW BEST WAS
204400* FOUND) IS THE AUTHORITATIVE WINNING CATEGORY SUBSCRIPT.
204500 229000-select-winner-and-confidence.
204600     IF ws-best-score > 0
204700         SET idx-tax-cat TO ws-best-cat-sub
204800         MOVE ws-tax-cat-name(idx-tax-cat)  TO ws-result-category
204900         COMPUTE ws-confidence ROUNDED =
205000             ws-best-score / (ws-best-score + ws-second-score)
205100         IF ws-confidence > 1
205200             MOVE 1 TO ws-confidence
205300         END-IF
205400     ELSE
205500         MOVE "Unknown"  TO ws-result-category
205600         MOVE ZERO       TO ws-confidence
205700     END-IF.
205800 229000-exit-select-winner-and-confidence.
205900     EXIT.
206000
206100*----------------------------------------------------------------
206200* 240000 -- U3 BENCHMARK SELECTOR.  THE WINNING TAXONOMY ENTRY
206300* CARRIES ITS OWN BENCHMARK KEY; "UNKNOWN" AND ANY CATEGORY NOT
206400* FOUND FALL BACK TO THE DEFAULT BENCHMARK.
206500*----------------------------------------------------------------
206600 240000-begin-lookup-benchmark-key.
206700     IF ws-result-category = "Unknown"
206800         MOVE ws-default-benchmark-key TO ws-result-benchmark-key
206900     ELSE
207000         SET idx-tax-cat TO ws-best-cat-sub
207100         MOVE ws-tax-benchmark-key(idx-tax-cat)
207200           TO ws-result-benchmark-key
207300     END-IF.
207400 240000-end-lookup-benchmark-key.
207500     EXIT.
207600
207700*----------------------------------------------------------------
207800* 260000 -- U4 PRODUCT RANKING.  SCORES THE WINNING CATEGORY'S
207900* THREE EXAMPLE PRODUCTS PER B7, THEN SORTS THEM.  "UNKNOWN"
208000* HAS NO PRODUCT LIST -- THE RANK TABLE IS LEFT BLANK.
208100*----------------------------------------------------------------
208200 260000-begin-rank-category-products.
208300     MOVE SPACES TO ws-rank-work-table
208400     MOVE ZERO   TO ws-rank-prod-score(1)
208500     MOVE ZERO   TO ws-rank-prod-score(2)
208600     MOVE ZERO   TO ws-rank-prod-score(3)
208700
208800     IF ws-result-category NOT = "Unknown"
208900         SET idx-tax-cat TO ws-best-cat-sub
209000         PERFORM 261000-score-one-product
209100            THRU 261000-exit-score-one-product
209200           VARYING idx-tax-prd FROM 1 BY 1
209300             UNTIL idx-tax-prd > cte-prod-slots
209400
209500         PERFORM 269000-sort-ranked-products
209600            THRU 269000-exit-sort-ranked-products
209700     END-IF.
209800 260000-end-rank-category-products.
209900     EXIT.
210000
210100* B7 -- SCORES ONE PRODUCT OF THE WINNING CATEGORY.
210200 261000-score-one-product.
210300     SET idx-rank TO idx-tax-prd
210400     MOVE ws-tax-prod-name(idx-tax-cat, idx-tax-prd)
210500       TO ws-rank-prod-name(idx-rank)
210600     MOVE 1.000 TO ws-rank-prod-score(idx-rank)
210700     MOVE "N" TO ws-b7-phrase-flag
210800     MOVE "N" TO ws-b7-token-flag
210900     MOVE 0   TO ws-b7-align-code
211000
211100     PERFORM 261100-test-product-phrase-match
211200        THRU 261100-exit-test-product-phrase-match
211300
211400     IF NOT ws-b7-had-phrase-match
211500         PERFORM 261200-score-product-token-match
211600            THRU 261200-exit-score-product-token-match
211700     END-IF
211800
211900     PERFORM 261300-score-vendor-name-alignment
212000        THRU 261300-exit-score-vendor-name-alignment
212100
212200     PERFORM 261400-build-reason-string
212300        THRU 261400-exit-build-reason-string.
212400 261000-exit-score-one-product.
212500     EXIT.
212600
212700* PHRASE MATCH -- PRODUCT NAME CHECKED FIRST, THEN EACH ALIAS
212800* IN TABLE ORDER; ONLY THE FIRST MATCH COUNTS (+3.000).
212900 261100-test-product-phrase-match.
213000     MOVE "N" TO ws-phrase-switch
213100
213200     MOVE ws-tax-prod-name(idx-tax-cat, idx-tax-prd)
213300       TO ws-b7-prod-lower
213400     INSPECT ws-b7-prod-lower CONVERTING
213500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
213600     TO "abcdefghijklmnopqrstuvwxyz"
213700
213800     MOVE 24 TO ws-trim-max
213900     MOVE ws-b7-prod-lower TO ws-trim-source
214000     PERFORM 495000-compute-trim-length
214100        THRU 495000-exit-compute-trim-length
214200
214300     IF ws-trim-len > 0
214400         MOVE ws-b7-prod-lower     TO ws-substr-needle
214500         MOVE ws-trim-len          TO ws-substr-ndl-len
214600         MOVE ws-combined-norm     TO ws-substr-haystack
214700         MOVE ws-combined-norm-len TO ws-substr-hay-len
214800         PERFORM 490000-search-for-substring
214900            THRU 490000-exit-search-for-substring
215000         IF ws-substr-was-found
215100             MOVE "Y" TO ws-phrase-switch
215200         END-IF
215300     END-IF
215400
215500     IF NOT ws-phrase-found
215600         PERFORM 261110-test-one-alias-phrase
215700            THRU 261110-exit-test-one-alias-phrase
215800           VARYING idx-tax-ali FROM 1 BY 1
215900             UNTIL idx-tax-ali > cte-alias-slots
216000                OR ws-phrase-found
216100     END-IF
216200
216300     IF ws-phrase-found
216400         ADD 3 TO ws-rank-prod-score(idx-rank)
216500         MOVE "Y" TO ws-b7-phrase-flag
216600     END-IF.
216700 261100-exit-test-product-phrase-match.
216800     EXIT.
216900
217000 261110-test-one-alias-phrase.
217100     IF ws-tax-prod-alias(idx-tax-cat, idx-tax-prd, idx-tax-ali)
217200        NOT = SPACES
217300         MOVE ws-tax-prod-alias(idx-tax-cat, idx-tax-prd, idx-tax-ali)
217400           TO ws-substr-needle
217500         MOVE 24 TO ws-trim-max
217600         MOVE ws-tax-prod-alias(idx-tax-cat, idx-tax-prd, idx-tax-ali)
217700           TO ws-trim-source
217800         PERFORM 495000-compute-trim-length
217900            THRU 495000-exit-compute-trim-length
218000         MOVE ws-trim-len TO ws-substr-ndl-len
218100
218200         MOVE ws-combined-norm     TO ws-substr-haystack
218300         MOVE ws-combined-norm-len TO ws-substr-hay-len
218400         PERFORM 490000-search-for-substring
218500            THRU 490000-exit-search-for-substring
218600         IF ws-substr-was-found
218700             MOVE "Y" TO ws-phrase-switch
218800         END-IF
218900     END-IF.
219000 261110-exit-test-one-alias-phrase.
219100     EXIT.
219200
219300* TOKEN MATCH (ONLY WHEN THERE WAS NO PHRASE MATCH) -- COUNTS
219400* HOW MANY DISTINCT WORDS OF THE PRODUCT NAME AND ITS ALIASES
219500* APPEAR IN THE WEBSITE TOKEN SET; ADDS THE LESSER OF 1.500 AND
219600* 0.500 TIMES THE HIT COUNT.
219700 261200-score-product-token-match.
219800     MOVE ZERO   TO ws-b7-word-count
219900     MOVE SPACES TO ws-b7-word-table
220000
220100     MOVE ws-tax-prod-name(idx-tax-cat, idx-tax-prd)
220200       TO ws-split-source
220300     INSPECT ws-split-source CONVERTING
220400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
220500     TO "abcdefghijklmnopqrstuvwxyz"
220600     MOVE 24 TO ws-split-src-len
220700     PERFORM 261210-split-into-word-set
220800        THRU 261210-exit-split-into-word-set
220900
221000     PERFORM 261220-split-one-alias-into-word-set
221100        THRU 261220-exit-split-one-alias-into-word-set
221200       VARYING idx-tax-ali FROM 1 BY 1
221300         UNTIL idx-tax-ali > cte-alias-slots
221400
221500     MOVE ZERO TO ws-b7-hit-count
221600     PERFORM 261230-count-one-word-hit
221700        THRU 261230-exit-count-one-word-hit
221800       VARYING idx-b7-word FROM 1 BY 1
221900         UNTIL idx-b7-word > ws-b7-word-count
222000
222100     IF ws-b7-hit-count > 0
222200         MOVE "Y" TO ws-b7-token-flag
222300         COMPUTE ws-b7-token-bonus ROUNDED =
222400             0.5 * ws-b7-hit-count
222500         IF ws-b7-token-bonus > 1.5
222600             MOVE 1.5 TO ws-b7-token-bonus
222700         END-IF
222800         ADD ws-b7-token-bonus TO ws-rank-prod-score(idx-rank)
222900     END-IF.
223000 261200-exit-score-product-token-match.
223100     EXIT.
223200
223300 261210-split-into-word-set.
223400     MOVE ZERO   TO ws-token-buffer-len
223500     MOVE SPACES TO ws-token-buffer
223600     PERFORM 261211-scan-one-word-char
223700        THRU 261211-exit-scan-one-word-char
223800       VARYING idx-split-src FROM 1 BY 1
223900         UNTIL idx-split-src > ws-split-src-len
224000     IF ws-token-buffer-len > 0
224100         PERFORM 261215-add-word-if-new
224200            THRU 261215-exit-add-word-if-new
224300     END-IF.
224400 261210-exit-split-into-word-set.
224500     EXIT.
224600
224700 261211-scan-one-word-char.
224800     IF ws-split-src-char(idx-split-src) IS ALPHABETIC-LOWER
224900        OR ws-split-src-char(idx-split-src) IS NUMERIC
225000         ADD 1 TO ws-token-buffer-len
225100         IF ws-token-buffer-len <= 24
225200             SET idx-tok-buf TO ws-token-buffer-len
225300             MOVE ws-split-src-char(idx-split-src)
225400               TO ws-tok-buf-char(idx-tok-buf)
225500         END-IF
225600     ELSE
225700         IF ws-token-buffer-len > 0
225800             PERFORM 261215-add-word-if-new
225900                THRU 261215-exit-add-word-if-new
226000         END-IF
226100         MOVE ZERO   TO ws-token-buffer-len
226200         MOVE SPACES TO ws-token-buffer
226300     END-IF.
226400 261211-exit-scan-one-word-char.
226500     EXIT.
226600
226700 261215-add-word-if-new.
226800     MOVE "N" TO ws-dup-switch
226900     IF ws-b7-word-count > 0
227000         SET idx-b7-word TO 1
227100         SEARCH ws-b7-word-entry
227200            AT END
227300                CONTINUE
227400            WHEN ws-b7-word-entry(idx-b7-word) = ws-token-buffer
227500                MOVE "Y" TO ws-dup-switch
227600         END-SEARCH
227700     END-IF
227800     IF ws-dup-switch = "N" AND ws-b7-word-count < 12
227900         ADD 1 TO ws-b7-word-count
228000         SET idx-b7-word TO ws-b7-word-count
228100         MOVE ws-token-buffer TO ws-b7-word-entry(idx-b7-word)
228200     END-IF.
228300 261215-exit-add-word-if-new.
228400     EXIT.
228500
228600 261220-split-one-alias-into-word-set.
228700     IF ws-tax-prod-alias(idx-tax-cat, idx-tax-prd, idx-tax-ali)
228800        NOT = SPACES
228900         MOVE ws-tax-prod-alias(idx-tax-cat, idx-tax-prd, idx-tax-ali)
229000           TO ws-split-source
229100         MOVE 24 TO ws-split-src-len
229200         PERFORM 261210-split-into-word-set
229300            THRU 261210-exit-split-into-word-set
229400     END-IF.
229500 261220-exit-split-one-alias-into-word-set.
229600     EXIT.
229700
229800 261230-count-one-word-hit.
229900     MOVE "N" TO ws-dup-switch
230000     IF ws-token-set-count > 0
230100         SET idx-token-set TO 1
230200         SEARCH ws-token-set-entry
230300            AT END
230400                CONTINUE
230500            WHEN ws-token-set-entry(idx-token-set)
230600                 = ws-b7-word-entry(idx-b7-word)
230700                MOVE "Y" TO ws-dup-switch
230800         END-SEARCH
230900     END-IF
231000     IF ws-dup-switch = "Y"
231100         ADD 1 TO ws-b7-hit-count
231200     END-IF.
231300 261230-exit-count-one-word-hit.
231400     EXIT.
231500
231600* VENDOR-NAME ALIGNMENT -- NORMALIZED VENDOR NAME EQUAL TO THE
231700* PRODUCT NAME SCORES +2.000; EITHER BEING A SUBSTRING OF THE
231800* OTHER (BOTH NON-EMPTY) SCORES +1.000.
231900 261300-score-vendor-name-alignment.
232000     MOVE ws-vend-name TO ws-b7-name-lower
232100     INSPECT ws-b7-name-lower CONVERTING
232200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
232300     TO "abcdefghijklmnopqrstuvwxyz"
232400     MOVE 30 TO ws-trim-max
232500     MOVE ws-b7-name-lower TO ws-trim-source
232600     PERFORM 495000-compute-trim-length
232700        THRU 495000-exit-compute-trim-length
232800     MOVE ws-trim-len TO ws-substr-ndl-len
232900
233000     MOVE ws-tax-prod-name(idx-tax-cat, idx-tax-prd)
233100       TO ws-b7-prod-lower
233200     INSPECT ws-b7-prod-lower CONVERTING
233300        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
233400     TO "abcdefghijklmnopqrstuvwxyz"
233500     MOVE 24 TO ws-trim-max
233600     MOVE ws-b7-prod-lower TO ws-trim-source
233700     PERFORM 495000-compute-trim-length
233800        THRU 495000-exit-compute-trim-length
233900     MOVE ws-trim-len TO ws-substr-hay-len
234000
234100     IF ws-substr-ndl-len > 0 AND ws-substr-hay-len > 0
234200         IF ws-b7-name-lower = ws-b7-prod-lower
234300             MOVE 2 TO ws-b7-align-code
234400             ADD  2 TO ws-rank-prod-score(idx-rank)
234500         ELSE
234600             MOVE ws-b7-prod-lower TO ws-substr-haystack
234700             MOVE ws-b7-name-lower TO ws-substr-needle
234800             PERFORM 490000-search-for-substring
234900                THRU 490000-exit-search-for-substring
235000             IF ws-substr-was-found
235100                 MOVE 1 TO ws-b7-align-code
235200                 ADD  1 TO ws-rank-prod-score(idx-rank)
235300             ELSE
235400                 MOVE ws-b7-name-lower TO ws-substr-haystack
235500                 MOVE ws-substr-hay-len TO ws-trim-len
235600                 MOVE ws-b7-prod-lower TO ws-substr-needle
235700                 MOVE ws-substr-ndl-len TO ws-substr-hay-len
235800                 MOVE ws-trim-len        TO ws-substr-ndl-len
235900                 PERFORM 490000-search-for-substring
236000                    THRU 490000-exit-search-for-substring
236100                 IF ws-substr-was-found
236200                     MOVE 1 TO ws-b7-align-code
236300                     ADD  1 TO ws-rank-prod-score(idx-rank)
236400                 END-IF
236500             END-IF
236600         END-IF
236700     END-IF.
236800 261300-exit-score-vendor-name-alignment.
236900     EXIT.
237000
237100* BUILDS THE SEMICOLON-JOINED REASON STRING FROM THE THREE
237200* BONUS FLAGS SET ABOVE.  "CATEGORY ALIGNMENT" IS ALWAYS
237300* PRESENT SINCE EVERY PRODUCT STARTS WITH THE BASE SCORE.
237400 261400-build-reason-string.
237500     MOVE SPACES TO ws-rank-prod-reason(idx-rank)
237600     IF ws-b7-had-phrase-match
237700         IF ws-b7-align-code = 2
237800             MOVE "category alignment; phrase match; name match"
237900               TO ws-rank-prod-reason(idx-rank)
238000         ELSE
238100             IF ws-b7-align-code = 1
238200                 MOVE
238300                 "category alignment; phrase match; name overlap"
238400                   TO ws-rank-prod-reason(idx-rank)
238500             ELSE
238600                 MOVE "category alignment; phrase match"
238700                   TO ws-rank-prod-reason(idx-rank)
238800             END-IF
238900         END-IF
239000     ELSE
239100         IF ws-b7-had-token-match
239200             IF ws-b7-align-code = 2
239300                 MOVE "category alignment; token match; name match"
239400                   TO ws-rank-prod-reason(idx-rank)
239500             ELSE
239600                 IF ws-b7-align-code = 1
239700                     MOVE
239800                 "category alignment; token match; name overlap"
239900                       TO ws-rank-prod-reason(idx-rank)
240000                 ELSE
240100                     MOVE "category alignment; token match"
240200                       TO ws-rank-prod-reason(idx-rank)
240300                 END-IF
240400             END-IF
240500         ELSE
240600             IF ws-b7-align-code = 2
240700                 MOVE "category alignment; name match"
240800                   TO ws-rank-prod-reason(idx-rank)
240900             ELSE
241000                 IF ws-b7-align-code = 1
241100                     MOVE "category alignment; name overlap"
241200                       TO ws-rank-prod-reason(idx-rank)
241300                 ELSE
241400                     MOVE "category alignment"
241500                       TO ws-rank-prod-reason(idx-rank)
241600                 END-IF
241700             END-IF
241800         END-IF
241900     END-IF.
242000 261400-exit-build-reason-string.
242100     EXIT.
242200
242300* BUBBLE-SORTS THE THREE RANK-TABLE SLOTS BY SCORE DESCENDING,
242400* TIES BROKEN BY PRODUCT NAME ASCENDING (CASE-INSENSITIVE).  ONLY
242500* THREE SLOTS EVER EXIST SO A SIMPLE PASS-AND-SWAP IS ENOUGH.
242600 269000-sort-ranked-products.
242700     MOVE 1 TO ws-sort-pass-ctr
242800     PERFORM 269100-do-one-sort-pass
242900        THRU 269100-exit-do-one-sort-pass
243000       VARYING ws-sort-pass-ctr FROM 1 BY 1
243100         UNTIL ws-sort-pass-ctr > 2.
243200 269000-exit-sort-ranked-products.
243300     EXIT.
243400
243500 269100-do-one-sort-pass.
243600     PERFORM 269110-compare-one-adjacent-pair
243700        THRU 269110-exit-compare-one-adjacent-pair
243800       VARYING ws-sort-slot-ctr FROM 1 BY 1
243900         UNTIL ws-sort-slot-ctr > 2.
244000 269100-exit-do-one-sort-pass.
244100     EXIT.
244200
244300 269110-compare-one-adjacent-pair.
244400     MOVE ws-rank-prod-name(ws-sort-slot-ctr) TO ws-sort-name-lo
244500     INSPECT ws-sort-name-lo CONVERTING
244600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
244700     TO "abcdefghijklmnopqrstuvwxyz"
244800     COMPUTE ws-sort-next-slot = ws-sort-slot-ctr + 1
244900     MOVE ws-rank-prod-name(ws-sort-next-slot) TO ws-sort-name-hi
245000     INSPECT ws-sort-name-hi CONVERTING
245100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
245200     TO "abcdefghijklmnopqrstuvwxyz"
245300
245400     MOVE "N" TO ws-sort-swap-switch
245500     IF ws-rank-prod-score(ws-sort-slot-ctr) <
245600        ws-rank-prod-score(ws-sort-next-slot)
245700         MOVE "Y" TO ws-sort-swap-switch
245800     ELSE
245900         IF ws-rank-prod-score(ws-sort-slot-ctr) =
246000            ws-rank-prod-score(ws-sort-next-slot)
246100             AND ws-sort-name-lo > ws-sort-name-hi
246200             MOVE "Y" TO ws-sort-swap-switch
246300         END-IF
246400     END-IF
246500
246600     IF ws-sort-swap-switch = "Y"
246700         MOVE ws-rank-entry(ws-sort-slot-ctr)  TO ws-sort-hold-entry
246800         MOVE ws-rank-entry(ws-sort-next-slot) TO
246900              ws-rank-entry(ws-sort-slot-ctr)
247000         MOVE ws-sort-hold-entry TO ws-rank-entry(ws-sort-next-slot)
247100     END-IF.
247200 269110-exit-compare-one-adjacent-pair.
247300     EXIT.
247400
247500*----------------------------------------------------------------
247600* 280000 -- U6 STEP 2E.  MOVES THE CLASSIFICATION WORK AREA AND
247700* THE TOP TWO RANKED PRODUCTS INTO THE RESULT RECORD AND WRITES IT.
247800*----------------------------------------------------------------
247900 280000-begin-write-result-record.
248000     MOVE SPACES           TO result-rec
248100     MOVE ws-vend-id        TO rslt-vendor-id
248200     MOVE ws-result-category        TO rslt-category
248300     MOVE ws-confidence              TO rslt-confidence
248400     MOVE ws-result-benchmark-key     TO rslt-benchmark-key
248500     MOVE ws-rank-prod-name(1)         TO rslt-top-product-1
248600     MOVE ws-rank-prod-name(2)          TO rslt-top-product-2
248700
248800     WRITE result-rec
248900     IF fs-result-file NOT = ZEROES
249000         DISPLAY "VNDCLSRP - WRITE ERROR ON RESULT-FILE, STATUS "
249100                  fs-result-file
249200         MOVE 99 TO fs-result-file
249300     END-IF.
249400 280000-end-write-result-record.
249500     EXIT.
249600
249700*----------------------------------------------------------------
249800* 290000 -- U6 STEP 2E.  ROLLS THE VENDOR'S OUTCOME INTO THE
249900* CATEGORY TALLY TABLE (OR THE UNKNOWN COUNTER) AND THE RUN'S
250000* GRAND TOTALS FOR THE SUMMARY REPORT.
250100*----------------------------------------------------------------
250200 290000-begin-accumulate-category-tally.
250300     ADD 1 TO ws-grand-total-count
250400     ADD ws-confidence TO ws-grand-conf-sum
250500
250600     IF ws-result-category = "Unknown"
250700         ADD 1 TO ws-unknown-count
250800     ELSE
250900         SET idx-tally-cat TO ws-best-cat-sub
251000         ADD 1             TO ws-tally-count(idx-tally-cat)
251100         ADD ws-confidence TO ws-tally-conf-sum(idx-tally-cat)
251200     END-IF.
251300 290000-end-accumulate-category-tally.
251400     EXIT.
251500
251600*----------------------------------------------------------------
251700* 300000 -- U6 STEP 3.  WRITES THE SUMMARY REPORT: A HEADING,
251800* ONE LINE PER TAXONOMY CATEGORY, AN UNKNOWN LINE, A DASH RULE
251900* AND A GRAND-TOTAL LINE WITH THE RUN'S AVERAGE CONFIDENCE.
252000*----------------------------------------------------------------
252100 300000-begin-write-summary-report.
252200     ADD 1 TO ws-page-count
252250     MOVE ws-page-count TO rpt-page-no
252260     WRITE report-line FROM ws-rpt-heading-1
252270         AFTER ADVANCING TOP-OF-FORM
252400     WRITE report-line FROM ws-rpt-heading-2
252500
252600     PERFORM 310000-write-category-line
252700        THRU 310000-exit-write-category-line
252800       VARYING idx-tally-cat FROM 1 BY 1
252900         UNTIL idx-tally-cat > cte-num-categories
253000
253100     PERFORM 320000-write-unknown-line
253200        THRU 320000-exit-write-unknown-line
253300
253400     WRITE report-line FROM ws-rpt-dash-line
253500
253600     PERFORM 330000-write-total-line
253700        THRU 330000-exit-write-total-line.
253800 300000-end-write-summary-report.
253900     EXIT.
254000
254100 310000-write-category-line.
254200     MOVE SPACES                        TO ws-rpt-category-line
254300     MOVE ws-tax-cat-name(idx-tally-cat) TO rpt-cat-name
254310     INSPECT rpt-cat-name CONVERTING
254320         "abcdefghijklmnopqrstuvwxyz" TO
254330         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
254400     MOVE ws-tally-count(idx-tally-cat)  TO rpt-cat-count
254500     IF ws-tally-count(idx-tally-cat) > 0
254600         COMPUTE ws-grand-average-conf ROUNDED =
254700             ws-tally-conf-sum(idx-tally-cat) /
254800             ws-tally-count(idx-tally-cat)
254900     ELSE
255000         MOVE ZERO TO ws-grand-average-conf
255100     END-IF
255200     MOVE ws-grand-average-conf TO rpt-cat-avg-conf
255300     WRITE report-line FROM ws-rpt-category-line.
255400 310000-exit-write-category-line.
255500     EXIT.
255600
255700* UNKNOWN VENDORS CARRY A ZERO CONFIDENCE BY DEFINITION (B6) SO
255800* THE AVERAGE FOR THIS LINE IS ALWAYS ZERO.
255900 320000-write-unknown-line.
256000     MOVE SPACES           TO ws-rpt-category-line
256100     MOVE "UNKNOWN"        TO rpt-cat-name
256200     MOVE ws-unknown-count TO rpt-cat-count
256300     MOVE ZERO             TO rpt-cat-avg-conf
256400     WRITE report-line FROM ws-rpt-category-line.
256500 320000-exit-write-unknown-line.
256600     EXIT.
256700
256800 330000-write-total-line.
256900     MOVE SPACES               TO ws-rpt-total-line
257000     MOVE ws-grand-total-count TO rpt-tot-count
257100     IF ws-grand-total-count > 0
257200         COMPUTE ws-grand-average-conf ROUNDED =
257300             ws-grand-conf-sum / ws-grand-total-count
257400     ELSE
257500         MOVE ZERO TO ws-grand-average-conf
257600     END-IF
257700     MOVE ws-grand-average-conf TO rpt-tot-avg-conf
257800     WRITE report-line FROM ws-rpt-total-line.
257900 330000-exit-write-total-line.
258000     EXIT.
258100
258200*----------------------------------------------------------------
258300* 900000 -- U6 STEP 4.  CLOSES THE FILES AND SIGNS THE RUN OFF.
258400*----------------------------------------------------------------
258500 900000-begin-finish-run.
258600     CLOSE vendor-file
258700           result-file
258800           report-file
258900     DISPLAY "VNDCLSRP - VENDORS READ  = " ws-vendors-read
259000     DISPLAY "VNDCLSRP - RUN COMPLETE".
259100 900000-end-finish-run.
259200     EXIT.
259300
259400*----------------------------------------------------------------
259500* 490000 -- GENERIC LINEAR SUBSTRING SEARCH.  TESTS WHETHER
259600* WS-SUBSTR-NEEDLE (WS-SUBSTR-NDL-LEN BYTES) OCCURS ANYWHERE
259700* INSIDE WS-SUBSTR-HAYSTACK (WS-SUBSTR-HAY-LEN BYTES), SETTING
259800* WS-SUBSTR-FOUND-SWITCH.  USED THROUGHOUT U1/U2/U4 IN PLACE OF
259900* REFERENCE MODIFICATION, FOLLOWING THE SHOP'S CHAR-TABLE STYLE.
260000*----------------------------------------------------------------
260100 490000-search-for-substring.
260200     MOVE "N" TO ws-substr-found-switch
260300     MOVE ZERO TO ws-substr-match-pos
260400
260500     IF ws-substr-ndl-len > 0
260600        AND ws-substr-ndl-len NOT > ws-substr-hay-len
260700         COMPUTE ws-substr-scan-pos =
260800             ws-substr-hay-len - ws-substr-ndl-len + 1
260900         PERFORM 490100-test-one-start-position
261000            THRU 490100-exit-test-one-start-position
261100           VARYING idx-substr-hay FROM 1 BY 1
261200             UNTIL idx-substr-hay > ws-substr-scan-pos
261300                OR ws-substr-was-found
261400     END-IF.
261500 490000-exit-search-for-substring.
261600     EXIT.
261700
261800 490100-test-one-start-position.
261900     MOVE "Y" TO ws-substr-found-switch
262000     PERFORM 490110-compare-one-offset
262100        THRU 490110-exit-compare-one-offset
262200       VARYING idx-substr-ndl FROM 1 BY 1
262300         UNTIL idx-substr-ndl > ws-substr-ndl-len
262400            OR NOT ws-substr-was-found.
262500 490100-exit-test-one-start-position.
262600     EXIT.
262700
262800 490110-compare-one-offset.
262900     COMPUTE ws-substr-match-pos =
263000         idx-substr-hay + idx-substr-ndl - 1
263100     SET idx-substr-hay-probe TO ws-substr-match-pos
263200     IF ws-substr-hay-char(idx-substr-hay-probe)
263300        NOT = ws-substr-ndl-char(idx-substr-ndl)
263400         MOVE "N" TO ws-substr-found-switch
263500     END-IF.
263600 490110-exit-compare-one-offset.
263700     EXIT.
263800
263900*----------------------------------------------------------------
264000* 495000 -- GENERIC TRAILING-SPACE TRIM LENGTH.  SCANS
264100* WS-TRIM-SOURCE BACKWARD FROM WS-TRIM-MAX AND RETURNS, IN
264200* WS-TRIM-LEN, THE POSITION OF THE LAST NON-SPACE BYTE.
264300*----------------------------------------------------------------
264400 495000-compute-trim-length.
264500     MOVE ws-trim-max TO ws-trim-len
264600     IF ws-trim-len > 0
264700         SET idx-trim-src TO ws-trim-len
264800         PERFORM 495100-back-up-one-position
264900            THRU 495100-exit-back-up-one-position
265000           UNTIL ws-trim-len = 0
265100              OR ws-trim-src-char(idx-trim-src) NOT = SPACE
265200     END-IF.
265300 495000-exit-compute-trim-length.
265400     EXIT.
265500
265600 495100-back-up-one-position.
265700     SUBTRACT 1 FROM ws-trim-len
265800     IF ws-trim-len > 0
265900         SET idx-trim-src TO ws-trim-len
266000     END-IF.
266100 495100-exit-back-up-one-position.
266200     EXIT.
