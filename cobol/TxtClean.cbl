000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TxtClean.
000300 AUTHOR.        T M WOZNIAK.
000400 INSTALLATION.  STATE OFFICE OF TECHNOLOGY PROCUREMENT - DPC.
000500 DATE-WRITTEN.  06/08/94.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TXTCLEAN  --  CONTRACT TEXT CLEANER / NORMALIZER             *
001100*                                                                *
001200*  READS RAW CONTRACT TEXT PULLED FROM THE SCANNED-DOCUMENT      *
001300*  EXTRACT PROCESS, STRIPS NON-PRINTABLE BYTES, COLLAPSES        *
001400*  EXTRA WHITESPACE AND BLANK-LINE RUNS, FIXES PUNCTUATION       *
001500*  SPACING AND CURLY QUOTES LEFT BY THE WORD-PROCESSOR EXPORT,   *
001600*  AND WRITES A CLEAN COPY FOR THE VENDOR CLASSIFICATION RUN     *
001700*  AND FOR CONTRACTS DESK FILING.  INDEPENDENT OF VNDCLSRP --    *
001800*  RUN AHEAD OF IT WHEN THE SOURCE TEXT IS A RAW EXTRACT.        *
001900*****************************************************************
002000*
002100*****************************************************************
002200*                      CHANGE LOG                               *
002300*-----------------------------------------------------------------
002400* DATE       BY    REQUEST     DESCRIPTION
002500*-----------------------------------------------------------------
002600* 06/08/94   TMW   CR-0601     ORIGINAL PROGRAM.  STRIP NON-      TMW0601 
002700*                              PRINTABLES, COLLAPSE SPACES, TRIM
002800*                              LINES.
002900* 01/23/95   DMC   CR-0633     ADDED BLANK-LINE-RUN COLLAPSE FOR  DMC0633 
003000*                              MULTI-PAGE CONTRACT SCANS.
003100* 08/14/95   RLH   CR-0655     ADDED PUNCTUATION SPACING CLEAN-UP RLH0655 
003200*                              PER CONTRACTS DESK COMPLAINT ABOUT
003300*                              "RUN-ON" OCR TEXT.
003400* 04/02/96   TMW   CR-0679     ADDED CURLY-QUOTE NORMALIZATION -- TMW0679 
003500*                              WORD-PROCESSOR EXPORTS CARRY CP-1252
003600*                              SMART QUOTES THAT BREAK DOWNSTREAM
003700*                              TEXT SEARCHES.
003800* 03/02/98   KLB   Y2K-0041    YEAR 2000 REVIEW.  DATE-WRITTEN AN KLB0041 
003900*                              COMMENT DATES ARE TEXT ONLY, NO DATE
004000*                              ARITHMETIC IN THIS PGM.  NO CHANGES
004100*                              REQUIRED.  SIGNED OFF.
004200* 11/19/99   KLB   Y2K-0041    FINAL Y2K SIGN-OFF, SECOND PASS.   KLB0041 
004300* 05/15/00   DMC   CR-0649     WIDENED WORK BUFFER TO ALLOW FOR   DMC0649 
004400*                              PUNCTUATION-SPACING INSERTIONS ON
004500*                              A FULL 132-BYTE LINE.
004600* 02/27/06   KLB   CR-0712     LEADING/TRAILING BLANK-LINE TRIM O KLB0712 
004700*                              THE WHOLE DOCUMENT PER AUDIT FINDING
004800*                              -- EMPTY COVER PAGES WERE BEING
004900*                              CARRIED INTO THE CLEAN COPY.
005000*****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.
005800     CLASS ws-upper-alpha-class  IS "A" THRU "Z"
005900     CLASS ws-digit-class        IS "0" THRU "9".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT OPTIONAL clean-in  ASSIGN TO CLNIN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS fs-clean-in.
006700
006800     SELECT clean-out ASSIGN TO CLNOUT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS fs-clean-out.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  clean-in.
007500 01  clean-in-rec.
007600     88  end-of-clean-in        VALUE HIGH-VALUES.
007700     03  in-line-text               PIC X(130).
007800     03  FILLER                     PIC X(02)   VALUE SPACES.
007900
008000 01  clean-in-rec-red REDEFINES clean-in-rec.
008100     03  ws-in-char    OCCURS 132 TIMES
008200                        INDEXED BY idx-in-rec
008300                        PIC X(01).
008400
008500 FD  clean-out.
008600 01  clean-out-rec.
008700     03  out-line-text              PIC X(130).
008800     03  FILLER                     PIC X(02)   VALUE SPACES.
008900
009000 01  clean-out-rec-red REDEFINES clean-out-rec.
009100     03  ws-out-char   OCCURS 132 TIMES
009200                        INDEXED BY idx-out-rec
009300                        PIC X(01).
009400
009500 WORKING-STORAGE SECTION.
009600*
009700*----------------------------------------------------------------
009800* FILE STATUS AND SWITCHES
009900*----------------------------------------------------------------
010000 77  fs-clean-in                PIC 9(02)          VALUE ZEROES.
010100 77  fs-clean-out               PIC 9(02)          VALUE ZEROES.
010200
010300 01  ws-program-switches.
010400     05  ws-blank-line-switch       PIC X(01) VALUE "N".
010500         88  ws-line-is-blank              VALUE "Y".
010600     05  ws-seen-content-switch      PIC X(01) VALUE "N".
010700         88  ws-have-seen-content           VALUE "Y".
010800     05  ws-drop-char-switch         PIC X(01) VALUE "N".
010900         88  ws-must-drop-char              VALUE "Y".
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100
011200 78  cte-01                     VALUE 1.
011300 78  cte-line-max               VALUE 130.
011400 78  cte-work-max               VALUE 150.
011500
011600 01  ws-run-counters.
011700     05  ws-lines-read              PIC 9(06)   COMP VALUE ZERO.
011800     05  ws-lines-written           PIC 9(06)   COMP VALUE ZERO.
011900     05  ws-pending-blank-count     PIC 9(03)   COMP VALUE ZERO.
012000     05  FILLER                     PIC X(02)   VALUE SPACES.
012100
012200*----------------------------------------------------------------
012300* PRINTABLE-BYTE CLASS TABLE (CR-0601) -- ADAPTED FROM THE
012400* SECTION'S STANDARD CHARACTER-COUNTING TABLE.  ANY BYTE NOT IN
012500* THIS LIST, OTHER THAN THE TAB CHARACTER HANDLED SEPARATELY, IS
012600* A CONTROL CHARACTER TO BE DROPPED BY RULE B8-1.
012700*----------------------------------------------------------------
012800 01  ws-printable-low-table.
012900     05  FILLER  PIC X(01) VALUE X'20'.
013000     05  FILLER  PIC X(01) VALUE X'21'.
013100     05  FILLER  PIC X(01) VALUE X'22'.
013200     05  FILLER  PIC X(01) VALUE X'23'.
013300     05  FILLER  PIC X(01) VALUE X'24'.
013400     05  FILLER  PIC X(01) VALUE X'25'.
013500     05  FILLER  PIC X(01) VALUE X'26'.
013600     05  FILLER  PIC X(01) VALUE X'27'.
013700     05  FILLER  PIC X(01) VALUE X'28'.
013800     05  FILLER  PIC X(01) VALUE X'29'.
013900     05  FILLER  PIC X(01) VALUE X'2A'.
014000     05  FILLER  PIC X(01) VALUE X'2B'.
014100     05  FILLER  PIC X(01) VALUE X'2C'.
014200     05  FILLER  PIC X(01) VALUE X'2D'.
014300     05  FILLER  PIC X(01) VALUE X'2E'.
014400     05  FILLER  PIC X(01) VALUE X'2F'.
014500     05  FILLER  PIC X(01) VALUE X'30'.
014600     05  FILLER  PIC X(01) VALUE X'31'.
014700     05  FILLER  PIC X(01) VALUE X'32'.
014800     05  FILLER  PIC X(01) VALUE X'33'.
014900     05  FILLER  PIC X(01) VALUE X'34'.
015000     05  FILLER  PIC X(01) VALUE X'35'.
015100     05  FILLER  PIC X(01) VALUE X'36'.
015200     05  FILLER  PIC X(01) VALUE X'37'.
015300     05  FILLER  PIC X(01) VALUE X'38'.
015400     05  FILLER  PIC X(01) VALUE X'39'.
015500     05  FILLER  PIC X(01) VALUE X'3A'.
015600     05  FILLER  PIC X(01) VALUE X'3B'.
015700     05  FILLER  PIC X(01) VALUE X'3C'.
015800     05  FILLER  PIC X(01) VALUE X'3D'.
015900     05  FILLER  PIC X(01) VALUE X'3E'.
016000     05  FILLER  PIC X(01) VALUE X'3F'.
016100     05  FILLER  PIC X(01) VALUE X'40'.
016200     05  FILLER  PIC X(01) VALUE X'5B'.
016300     05  FILLER  PIC X(01) VALUE X'5C'.
016400     05  FILLER  PIC X(01) VALUE X'5D'.
016500     05  FILLER  PIC X(01) VALUE X'5E'.
016600     05  FILLER  PIC X(01) VALUE X'5F'.
016700     05  FILLER  PIC X(01) VALUE X'60'.
016800     05  FILLER  PIC X(01) VALUE X'7B'.
016900     05  FILLER  PIC X(01) VALUE X'7C'.
017000     05  FILLER  PIC X(01) VALUE X'7D'.
017100     05  FILLER  PIC X(01) VALUE X'7E'.
017200
017300 01  ws-printable-low-table-red REDEFINES ws-printable-low-table.
017400     03  ws-printable-low-entry OCCURS 43 TIMES
017500                                INDEXED BY idx-printable-low
017600                                PIC X(01).
017700
017800*----------------------------------------------------------------
017900* CURLY-QUOTE TRANSLATE TABLE (CR-0679).  THE WORD-PROCESSOR
018000* EXPORT USES THE CP-1252 SMART-QUOTE BYTES; EACH MAPS ONE-FOR-
018100* ONE TO ITS STRAIGHT-QUOTE EQUIVALENT SO LINE LENGTH NEVER
018200* CHANGES ON THIS STEP.
018300*----------------------------------------------------------------
018400 01  ws-curly-quote-table.
018500     05  FILLER  PIC X(01) VALUE X'91'.
018600     05  FILLER  PIC X(01) VALUE "'".
018700     05  FILLER  PIC X(01) VALUE X'92'.
018800     05  FILLER  PIC X(01) VALUE "'".
018900     05  FILLER  PIC X(01) VALUE X'93'.
019000     05  FILLER  PIC X(01) VALUE '"'.
019100     05  FILLER  PIC X(01) VALUE X'94'.
019200     05  FILLER  PIC X(01) VALUE '"'.
019300
019400 01  ws-curly-quote-table-red REDEFINES ws-curly-quote-table.
019500     03  ws-curly-quote-entry  OCCURS 4 TIMES
019600                               INDEXED BY idx-curly-quote.
019700         07  ws-curly-quote-from     PIC X(01).
019800         07  ws-curly-quote-to       PIC X(01).
019900
020000*----------------------------------------------------------------
020100* PUNCTUATION-SPACING TABLE (CR-0655) -- THE SIX MARKS RULE B8-5
020200* APPLIES TO.
020300*----------------------------------------------------------------
020400 01  ws-spacing-punct-table.
020500     05  FILLER  PIC X(01) VALUE ".".
020600     05  FILLER  PIC X(01) VALUE ",".
020700     05  FILLER  PIC X(01) VALUE ";".
020800     05  FILLER  PIC X(01) VALUE ":".
020900     05  FILLER  PIC X(01) VALUE "!".
021000     05  FILLER  PIC X(01) VALUE "?".
021100
021200 01  ws-spacing-punct-table-red REDEFINES ws-spacing-punct-table.
021300     03  ws-spacing-punct-entry OCCURS 6 TIMES
021400                                INDEXED BY idx-spacing-punct
021500                                PIC X(01).
021600
021700*----------------------------------------------------------------
021800* SENTENCE-TERMINATOR TABLE (CR-0655) -- THE THREE MARKS RULE
021900* B8-7 LOOKS FOR AHEAD OF AN UPPERCASE LETTER.
022000*----------------------------------------------------------------
022100 01  ws-sentence-end-table.
022200     05  FILLER  PIC X(01) VALUE ".".
022300     05  FILLER  PIC X(01) VALUE "!".
022400     05  FILLER  PIC X(01) VALUE "?".
022500
022600 01  ws-sentence-end-table-red REDEFINES ws-sentence-end-table.
022700     03  ws-sentence-end-entry  OCCURS 3 TIMES
022800                                INDEXED BY idx-sentence-end
022900                                PIC X(01).
023000
023100*----------------------------------------------------------------
023200* LINE WORK BUFFERS.  EACH CLEANING STEP READS ONE BUFFER AND
023300* BUILDS THE NEXT, CHARACTER AT A TIME, FOLLOWING THE SECTION'S
023400* USUAL CHAR-TABLE SCAN STYLE.  THE WORK BUFFERS ARE WIDER THAN
023500* THE 132-BYTE RECORD TO LEAVE ROOM FOR THE SPACING INSERTS OF
023600* B8-5 AND B8-7 BEFORE THE FINAL TRIM AND TRUNCATE.
023700*----------------------------------------------------------------
023800 01  ws-line-stage-1                PIC X(150)  VALUE SPACES.
023900 01  ws-line-stage-1-red REDEFINES ws-line-stage-1.
024000     03  ws-stg1-char  OCCURS 150 TIMES
024100                        INDEXED BY idx-stg1
024200                        PIC X(01).
024300 01  ws-line-stage-1-len            PIC 9(03)  COMP VALUE ZERO.
024400
024500 01  ws-line-stage-2                PIC X(150)  VALUE SPACES.
024600 01  ws-line-stage-2-red REDEFINES ws-line-stage-2.
024700     03  ws-stg2-char  OCCURS 150 TIMES
024800                        INDEXED BY idx-stg2
024900                        PIC X(01).
025000 01  ws-line-stage-2-len            PIC 9(03)  COMP VALUE ZERO.
025100
025200 01  ws-line-final                  PIC X(150)  VALUE SPACES.
025300 01  ws-line-final-red REDEFINES ws-line-final.
025400     03  ws-final-char OCCURS 150 TIMES
025500                       INDEXED BY idx-final idx-final-shift
025600                       PIC X(01).
025700 01  ws-line-final-len              PIC 9(03)  COMP VALUE ZERO.
025800
025900 01  ws-scan-max                    PIC 9(03)  COMP VALUE ZERO.
026000 01  ws-found-switch                PIC X(01)  VALUE "N".
026100     88  ws-char-was-found                VALUE "Y".
026200 01  ws-replacement-char            PIC X(01)  VALUE SPACE.
026300 01  ws-raw-char                    PIC X(01)  VALUE SPACE.
026400
026500 PROCEDURE DIVISION.
026600 DECLARATIVES.
026700 File-Handler SECTION.
026800     USE AFTER ERROR PROCEDURE ON clean-in.
026900
027000 status-check.
027100     DISPLAY "+-----------------------------------+"
027200     DISPLAY "| TXTCLEAN FILE STATUS EXCEPTION     |"
027300     DISPLAY "+-----------------------------------+"
027400     DISPLAY "| CLEAN-IN STATUS:    [" fs-clean-in "]."
027500     DISPLAY "+-----------------------------------+"
027600     STOP RUN.
027700 END DECLARATIVES.
027800
027900 MAIN-PARAGRAPH.
028000     PERFORM 100000-begin-start-run
028100        THRU 100000-end-start-run
028200
028300     PERFORM 200000-begin-process-line
028400        THRU 200000-end-process-line
028500       UNTIL end-of-clean-in
028600
028700     PERFORM 900000-begin-finish-run
028800        THRU 900000-end-finish-run
028900
029000     STOP RUN.
029100
029200*----------------------------------------------------------------
029300* 100000 -- OPEN FILES AND PRIME THE READ.
029400*----------------------------------------------------------------
029500 100000-begin-start-run.
029600     OPEN INPUT  clean-in
029700     OPEN OUTPUT clean-out
029800
029900     PERFORM 100200-prime-line-read.
030000 100000-end-start-run.
030100     EXIT.
030200
030300 100200-prime-line-read.
030400     READ clean-in RECORD
030500       AT END
030600          SET end-of-clean-in TO TRUE
030700     END-READ.
030800
030900*----------------------------------------------------------------
031000* 200000 -- CLEAN ONE LINE (B8 STEPS 1,2,4-7) AND DECIDE, WITH
031100* THE BLANK-LINE-RUN LOGIC OF B8-3/B8-8, WHETHER AND WHEN IT
031200* REACHES CLEAN-OUT.
031300*----------------------------------------------------------------
031400 200000-begin-process-line.
031500     ADD cte-01 TO ws-lines-read
031600
031700     PERFORM 210000-begin-strip-nonprintables
031800        THRU 210000-end-strip-nonprintables
031900
032000     PERFORM 220000-begin-collapse-spaces
032100        THRU 220000-end-collapse-spaces
032150
032160*    CR-5208 -- QUOTE NORMALIZE AND PUNCTUATION SPACING RUN AHEAD
032170*    OF THE TRIM STEP HERE (B8-6/B8-5 BEFORE B8-4).  NEITHER STEP
032180*    DEPENDS ON LEADING/TRAILING BLANKS ALREADY BEING GONE, SO THE
032190*    RESULT MATCHES THE DOCUMENTED ORDER; DON'T ADD A RULE HERE
032195*    THAT CARES ABOUT LINE-END WHITESPACE WITHOUT MOVING TRIM
032196*    AHEAD OF IT.
032300     PERFORM 260000-begin-normalize-curly-quotes
032400        THRU 260000-end-normalize-curly-quotes
032500
032600     PERFORM 250000-begin-fix-punct-spacing
032700        THRU 250000-end-fix-punct-spacing
032800
032900     PERFORM 270000-begin-fix-sentence-spacing
033000        THRU 270000-end-fix-sentence-spacing
033100
033200     PERFORM 240000-begin-trim-line
033300        THRU 240000-end-trim-line
033400
033500     PERFORM 230000-begin-handle-blank-line-run
033600        THRU 230000-end-handle-blank-line-run
033700
033800     PERFORM 100200-prime-line-read.
033900 200000-end-process-line.
034000     EXIT.
034100
034200*----------------------------------------------------------------
034300* 210000 -- B8-1.  STRIPS NON-PRINTABLE BYTES OUT OF THE RAW
034400* LINE.  A TAB BYTE (X'09') BECOMES ONE SPACE; ANY OTHER BYTE
034500* NOT ON THE PRINTABLE-LOW TABLE AND NOT AN UPPER/LOWER LETTER
034600* IS DROPPED ENTIRELY (THE OUTPUT SHRINKS BY ONE BYTE).
034700*----------------------------------------------------------------
034800 210000-begin-strip-nonprintables.
034900     MOVE SPACES TO ws-line-stage-1
035000     MOVE ZERO   TO ws-line-stage-1-len
035100
035200     PERFORM 210100-test-one-raw-char
035300        THRU 210100-exit-test-one-raw-char
035400       VARYING idx-stg1 FROM 1 BY 1
035500         UNTIL idx-stg1 > cte-line-max.
035600 210000-end-strip-nonprintables.
035700     EXIT.
035800
035900 210100-test-one-raw-char.
036000     SET idx-in-rec TO idx-stg1
036100     MOVE ws-in-char(idx-in-rec) TO ws-raw-char
036200
036300     IF ws-raw-char = X'09'
036400         PERFORM 210200-append-one-stage-1-char
036500            THRU 210200-exit-append-one-stage-1-char
036600         MOVE SPACE TO ws-stg1-char(ws-line-stage-1-len)
036700     ELSE
036800         IF ws-raw-char IS ws-upper-alpha-class
036900            OR ws-raw-char IS ALPHABETIC-LOWER
037000            OR ws-raw-char IS ws-digit-class
037100             PERFORM 210200-append-one-stage-1-char
037200                THRU 210200-exit-append-one-stage-1-char
037300             MOVE ws-raw-char TO ws-stg1-char(ws-line-stage-1-len)
037400         ELSE
037500             MOVE "N" TO ws-found-switch
037600             SET idx-printable-low TO 1
037700             SEARCH ws-printable-low-entry
037800                AT END
037900                    CONTINUE
038000                WHEN ws-printable-low-entry(idx-printable-low)
038100                     = ws-raw-char
038200                    MOVE "Y" TO ws-found-switch
038300             END-SEARCH
038400             IF ws-found-switch = "Y"
038500                 PERFORM 210200-append-one-stage-1-char
038600                    THRU 210200-exit-append-one-stage-1-char
038700                 MOVE ws-raw-char TO
038800                      ws-stg1-char(ws-line-stage-1-len)
038900             END-IF
039000         END-IF
039100     END-IF.
039200 210100-exit-test-one-raw-char.
039300     EXIT.
039400
039500 210200-append-one-stage-1-char.
039600     ADD cte-01 TO ws-line-stage-1-len.
039700 210200-exit-append-one-stage-1-char.
039800     EXIT.
039900
040000*----------------------------------------------------------------
040100* 220000 -- B8-2.  COLLAPSES RUNS OF SPACES IN WS-LINE-STAGE-1
040200* TO A SINGLE SPACE, BUILDING WS-LINE-STAGE-2.
040300*----------------------------------------------------------------
040400 220000-begin-collapse-spaces.
040500     MOVE SPACES TO ws-line-stage-2
040600     MOVE ZERO   TO ws-line-stage-2-len
040700
040800     IF ws-line-stage-1-len > 0
040900         PERFORM 220100-copy-one-stage-2-char
041000            THRU 220100-exit-copy-one-stage-2-char
041100           VARYING idx-stg1 FROM 1 BY 1
041200             UNTIL idx-stg1 > ws-line-stage-1-len
041300     END-IF.
041400 220000-end-collapse-spaces.
041500     EXIT.
041600
041700 220100-copy-one-stage-2-char.
041800     IF ws-stg1-char(idx-stg1) = SPACE
041900        AND ws-line-stage-2-len > 0
042000        AND ws-stg2-char(ws-line-stage-2-len) = SPACE
042100         CONTINUE
042200     ELSE
042300         ADD cte-01 TO ws-line-stage-2-len
042400         MOVE ws-stg1-char(idx-stg1)
042500           TO ws-stg2-char(ws-line-stage-2-len)
042600     END-IF.
042700 220100-exit-copy-one-stage-2-char.
042800     EXIT.
042900
043000*----------------------------------------------------------------
043100* 260000 -- B8-6.  TRANSLATES ANY CP-1252 SMART-QUOTE BYTE IN
043200* WS-LINE-STAGE-2 TO ITS STRAIGHT-QUOTE EQUIVALENT, IN PLACE.
043300* THE LINE LENGTH DOES NOT CHANGE ON THIS STEP.
043400*----------------------------------------------------------------
043500 260000-begin-normalize-curly-quotes.
043600     IF ws-line-stage-2-len > 0
043700         PERFORM 260100-translate-one-char
043800            THRU 260100-exit-translate-one-char
043900           VARYING idx-stg2 FROM 1 BY 1
044000             UNTIL idx-stg2 > ws-line-stage-2-len
044100     END-IF.
044200 260000-end-normalize-curly-quotes.
044300     EXIT.
044400
044500 260100-translate-one-char.
044600     SET idx-curly-quote TO 1
044700     SEARCH ws-curly-quote-entry
044800        AT END
044900            CONTINUE
045000        WHEN ws-curly-quote-from(idx-curly-quote)
045100             = ws-stg2-char(idx-stg2)
045200            MOVE ws-curly-quote-to(idx-curly-quote)
045300              TO ws-stg2-char(idx-stg2)
045400     END-SEARCH.
045500 260100-exit-translate-one-char.
045600     EXIT.
045700
045800*----------------------------------------------------------------
045900* 250000 -- B8-5.  REMOVES A SPACE IMMEDIATELY BEFORE ONE OF THE
046000* SIX SPACING-PUNCTUATION MARKS AND INSERTS EXACTLY ONE SPACE
046100* AFTER SUCH A MARK WHEN MORE TEXT FOLLOWS, BUILDING
046200* WS-LINE-FINAL FROM WS-LINE-STAGE-2.
046300*----------------------------------------------------------------
046400 250000-begin-fix-punct-spacing.
046500     MOVE SPACES TO ws-line-final
046600     MOVE ZERO   TO ws-line-final-len
046700
046800     IF ws-line-stage-2-len > 0
046900         PERFORM 250100-copy-one-final-char
047000            THRU 250100-exit-copy-one-final-char
047100           VARYING idx-stg2 FROM 1 BY 1
047200             UNTIL idx-stg2 > ws-line-stage-2-len
047300     END-IF.
047400 250000-end-fix-punct-spacing.
047500     EXIT.
047600
047700 250100-copy-one-final-char.
047800* DROP A SPACE THAT SITS JUST BEFORE ONE OF THE SIX MARKS.
047900     MOVE "N" TO ws-drop-char-switch
048000     IF ws-stg2-char(idx-stg2) = SPACE
048100        AND idx-stg2 < ws-line-stage-2-len
048200         MOVE "N" TO ws-found-switch
048300         SET idx-spacing-punct TO 1
048400         SEARCH ws-spacing-punct-entry
048500            AT END
048600                CONTINUE
048700            WHEN ws-spacing-punct-entry(idx-spacing-punct)
048800                 = ws-stg2-char(idx-stg2 + 1)
048900                MOVE "Y" TO ws-found-switch
049000         END-SEARCH
049100         IF ws-found-switch = "Y"
049200             MOVE "Y" TO ws-drop-char-switch
049300         END-IF
049400     END-IF
049500
049600     IF NOT ws-must-drop-char
049700         ADD cte-01 TO ws-line-final-len
049800         MOVE ws-stg2-char(idx-stg2) TO
049900              ws-final-char(ws-line-final-len)
050000
050100* AFTER ONE OF THE SIX MARKS, FORCE EXACTLY ONE SPACE WHEN MORE
050200* TEXT FOLLOWS AND THE NEXT BYTE IS NOT ALREADY A SPACE.
050300         MOVE "N" TO ws-found-switch
050400         SET idx-spacing-punct TO 1
050500         SEARCH ws-spacing-punct-entry
050600            AT END
050700                CONTINUE
050800            WHEN ws-spacing-punct-entry(idx-spacing-punct)
050900                 = ws-stg2-char(idx-stg2)
051000                MOVE "Y" TO ws-found-switch
051100         END-SEARCH
051200         IF ws-found-switch = "Y"
051300            AND idx-stg2 < ws-line-stage-2-len
051400            AND ws-stg2-char(idx-stg2 + 1) NOT = SPACE
051500             ADD cte-01 TO ws-line-final-len
051600             MOVE SPACE TO ws-final-char(ws-line-final-len)
051700         END-IF
051800     END-IF.
051900 250100-exit-copy-one-final-char.
052000     EXIT.
052100
052200*----------------------------------------------------------------
052300* 270000 -- B8-7.  INSERTS ONE SPACE WHEN A SENTENCE TERMINATOR
052400* IS IMMEDIATELY FOLLOWED BY AN UPPERCASE LETTER, WORKING BACK
052500* TO FRONT SO EARLIER INSERTS DO NOT DISTURB LATER POSITIONS.
052600*----------------------------------------------------------------
052700 270000-begin-fix-sentence-spacing.
052800     IF ws-line-final-len > 1
052900         PERFORM 270100-test-one-final-position
053000            THRU 270100-exit-test-one-final-position
053100           VARYING idx-final FROM ws-line-final-len BY -1
053200             UNTIL idx-final < 2
053300     END-IF.
053400 270000-end-fix-sentence-spacing.
053500     EXIT.
053600
053700 270100-test-one-final-position.
053800     MOVE "N" TO ws-found-switch
053900     IF ws-final-char(idx-final) IS ALPHABETIC-UPPER
054000         SET idx-sentence-end TO 1
054100         SEARCH ws-sentence-end-entry
054200            AT END
054300                CONTINUE
054400            WHEN ws-sentence-end-entry(idx-sentence-end)
054500                 = ws-final-char(idx-final - 1)
054600                MOVE "Y" TO ws-found-switch
054700         END-SEARCH
054800     END-IF
054900
055000     IF ws-found-switch = "Y"
055100        AND ws-line-final-len < cte-work-max
055200         PERFORM 270200-shift-right-and-insert
055300            THRU 270200-exit-shift-right-and-insert
055400     END-IF.
055500 270100-exit-test-one-final-position.
055600     EXIT.
055700
055800 270200-shift-right-and-insert.
055900     ADD cte-01 TO ws-line-final-len
056000     PERFORM 270210-shift-one-position
056100        THRU 270210-exit-shift-one-position
056200       VARYING idx-final-shift FROM ws-line-final-len BY -1
056300         UNTIL idx-final-shift <= idx-final
056400     MOVE SPACE TO ws-final-char(idx-final)
056500     SET idx-final UP BY 1.
056600 270200-exit-shift-right-and-insert.
056700     EXIT.
056800
056900 270210-shift-one-position.
057000     MOVE ws-final-char(idx-final-shift - 1)
057100       TO ws-final-char(idx-final-shift).
057200 270210-exit-shift-one-position.
057300     EXIT.
057400
057500*----------------------------------------------------------------
057600* 240000 -- B8-4.  TRIMS LEADING AND TRAILING SPACES FROM
057700* WS-LINE-FINAL, IN PLACE, AND TRUNCATES TO THE 132-BYTE RECORD
057800* WIDTH IF A PUNCTUATION INSERT RAN THE LINE LONG.
057900*----------------------------------------------------------------
058000 240000-begin-trim-line.
058100     PERFORM 240100-find-trailing-trim-length
058200        THRU 240100-exit-find-trailing-trim-length
058300
058400     PERFORM 240200-find-leading-trim-start
058500        THRU 240200-exit-find-leading-trim-start
058600
058700     MOVE SPACES TO out-line-text
058800     IF ws-scan-max > 0
058900         SET idx-out-rec TO 1
059000         PERFORM 240300-copy-one-trimmed-char
059100            THRU 240300-exit-copy-one-trimmed-char
059200           VARYING idx-final-shift FROM idx-final BY 1
059300             UNTIL idx-final-shift > idx-final + ws-scan-max - 1
059400         MOVE ws-scan-max TO ws-line-final-len
059500     ELSE
059600         MOVE ZERO   TO ws-line-final-len
059700     END-IF.
059800 240000-end-trim-line.
059900     EXIT.
060000
060100 240300-copy-one-trimmed-char.
060200     MOVE ws-final-char(idx-final-shift) TO ws-out-char(idx-out-rec)
060300     SET idx-out-rec UP BY 1.
060400 240300-exit-copy-one-trimmed-char.
060500     EXIT.
060600
060700 240100-find-trailing-trim-length.
060800     MOVE ws-line-final-len TO ws-scan-max
060900     IF ws-scan-max > 0
061000         SET idx-final-shift TO ws-scan-max
061100         PERFORM 240110-back-up-trailing-position
061200            THRU 240110-exit-back-up-trailing-position
061300           UNTIL ws-scan-max = 0
061400              OR ws-final-char(idx-final-shift) NOT = SPACE
061500     END-IF.
061600 240100-exit-find-trailing-trim-length.
061700     EXIT.
061800
061900 240110-back-up-trailing-position.
062000     SUBTRACT 1 FROM ws-scan-max
062100     IF ws-scan-max > 0
062200         SET idx-final-shift TO ws-scan-max
062300     END-IF.
062400 240110-exit-back-up-trailing-position.
062500     EXIT.
062600
062700 240200-find-leading-trim-start.
062800     SET idx-final TO 1
062900     IF ws-scan-max > 0
063000         PERFORM 240210-step-past-leading-space
063100            THRU 240210-exit-step-past-leading-space
063200           UNTIL idx-final > ws-scan-max
063300              OR ws-final-char(idx-final) NOT = SPACE
063400         COMPUTE ws-scan-max = ws-scan-max - idx-final + 1
063500         IF ws-scan-max < 0
063600             MOVE ZERO TO ws-scan-max
063700         END-IF
063800     END-IF.
063900 240200-exit-find-leading-trim-start.
064000     EXIT.
064100
064200 240210-step-past-leading-space.
064300     SET idx-final UP BY 1.
064400 240210-exit-step-past-leading-space.
064500     EXIT.
064600
064700*----------------------------------------------------------------
064800* 230000 -- B8-3 AND B8-8.  DECIDES WHEN THE CLEANED LINE IN
064900* CLEAN-OUT-REC REACHES THE OUTPUT FILE.  BLANK LINES ARE HELD
065000* BACK: A RUN OF 1-2 IS KEPT AS IS, A RUN OF 3 OR MORE COLLAPSES
065100* TO ONE BLANK LINE, AND ANY RUN STILL PENDING AT END OF FILE OR
065200* BEFORE THE FIRST NON-BLANK LINE IS DROPPED -- THAT IS THE
065300* OVERALL LEADING/TRAILING TRIM OF B8-8.
065400*----------------------------------------------------------------
065500 230000-begin-handle-blank-line-run.
065600     IF ws-line-final-len = 0
065700         MOVE "Y" TO ws-blank-line-switch
065800     ELSE
065900         MOVE "N" TO ws-blank-line-switch
066000     END-IF
066100
066200     IF ws-line-is-blank
066300         IF ws-have-seen-content
066400             ADD cte-01 TO ws-pending-blank-count
066500         END-IF
066600     ELSE
066700         PERFORM 230100-flush-pending-blank-lines
066800            THRU 230100-exit-flush-pending-blank-lines
066900         WRITE clean-out-rec
067000         ADD cte-01 TO ws-lines-written
067100         MOVE "Y" TO ws-seen-content-switch
067200     END-IF.
067300 230000-end-handle-blank-line-run.
067400     EXIT.
067500
067600 230100-flush-pending-blank-lines.
067700     IF ws-pending-blank-count > 2
067800         MOVE 1 TO ws-pending-blank-count
067900     END-IF
068000
068100     PERFORM 230110-write-one-blank-line
068200        THRU 230110-exit-write-one-blank-line
068300        ws-pending-blank-count TIMES
068400
068500     MOVE ZERO TO ws-pending-blank-count.
068600 230100-exit-flush-pending-blank-lines.
068700     EXIT.
068800
068900 230110-write-one-blank-line.
069000     MOVE SPACES TO clean-out-rec
069100     WRITE clean-out-rec
069200
069300     ADD cte-01 TO ws-lines-written.
069400 230110-exit-write-one-blank-line.
069500     EXIT.
069600
069700*----------------------------------------------------------------
069800* 900000 -- CLOSES THE FILES AND SIGNS THE RUN OFF.  NOTE THAT
069900* ANY BLANK LINES STILL PENDING AT END OF FILE ARE DELIBERATELY
070000* NOT FLUSHED -- THAT IS THE TRAILING-BLANK TRIM OF B8-8.
070100*----------------------------------------------------------------
070200 900000-begin-finish-run.
070300     CLOSE clean-in
070400           clean-out
070500     DISPLAY "TXTCLEAN - LINES READ    = " ws-lines-read
070600     DISPLAY "TXTCLEAN - LINES WRITTEN = " ws-lines-written
070700     DISPLAY "TXTCLEAN - RUN COMPLETE".
070800 900000-end-finish-run.
070900     EXIT.
